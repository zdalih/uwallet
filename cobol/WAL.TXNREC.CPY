000100      *****************************************************************
000200      * WAL.TXNREC     TRANSACTION LOG RECORD
000300      * SYSTEM.......  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION..  ONE ENTRY PER POSTED DEPOSIT OR WITHDRAWAL.
000500      *                APPEND-ONLY - NEWEST ENTRY WRITTEN LAST.
000600      *****************************************************************
000700      * CHANGE LOG
000800      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
000900      * 03/11/87  RDH  WAL-0002   INITIAL RELEASE - TRANSACTION LOG
001000      * 09/22/88  RDH  WAL-0038   ADDED TIMESTAMP BREAKOUT REDEFINE
001100      * 06/14/91  LMK  WAL-0119   ADDED ACCOUNT-ID / UUID BREAKOUTS
001200      * 01/08/99  CJP  WAL-0207   Y2K - EXPANDED TS-CCYY TO 4 DIGITS
001300      *****************************************************************
001400       01  TXN01-TRANSACTION-RECORD.
001500           05  TXN-RECORD-TYPE-CD         PIC X(01).
001600               88  TXN-RECORD-TYPE-TRANSACTION VALUE 'T'.
001700           05  TXN-TX-UUID                PIC X(30).
001800           05  TXN-TX-UUID-BRK REDEFINES
001900               TXN-TX-UUID.
002000               10  TXN-UUID-ACCOUNT-PART  PIC X(20).
002100               10  TXN-UUID-SEQ-PART      PIC X(10).
002200           05  TXN-TIMESTAMP              PIC X(26).
002300           05  TXN-TIMESTAMP-BRK REDEFINES
002400               TXN-TIMESTAMP.
002500               10  TXN-TS-CCYY            PIC 9(04).
002600               10  TXN-TS-MM              PIC 9(02).
002700               10  TXN-TS-DD              PIC 9(02).
002800               10  TXN-TS-HH              PIC 9(02).
002900               10  TXN-TS-MIN             PIC 9(02).
003000               10  TXN-TS-SS              PIC 9(02).
003100               10  FILLER                 PIC X(12).
003200           05  TXN-TYPE-CD                PIC X(02).
003300               88  TXN-TYPE-DEPOSIT           VALUE 'DR'.
003400               88  TXN-TYPE-WITHDRAWAL        VALUE 'CR'.
003500           05  TXN-AMOUNT                 PIC S9(27)V9(09) COMP-3.
003600           05  TXN-ENDING-BALANCE         PIC S9(27)V9(09) COMP-3.
003700           05  TXN-DESCRIPTION            PIC X(50).
003800           05  TXN-ACCOUNT-ID             PIC X(20).
003900           05  TXN-ACCOUNT-ID-BRK REDEFINES
004000               TXN-ACCOUNT-ID.
004100               10  TXN-ACCT-WALLET-PART   PIC X(17).
004200               10  TXN-ACCT-SEQ-TAG       PIC X(03).
004300           05  FILLER                     PIC X(19).
