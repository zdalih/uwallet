000100      *****************************************************************
000200      * WAL.NMIDX       SORTED ACCOUNT-NAME-TO-ID INDEX TABLE
000300      * SYSTEM........  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION...  BUILT IN WALLET-UID SEQUENCE BY WALWLT1 AS
000500      *                 ACCOUNT-FILE IS LOADED, HELD IN SORTED ORDER
000600      *                 BY ACCOUNT NAME WITHIN WALLET SO SEARCH ALL
000700      *                 CAN RESOLVE A NAME TO AN ACCOUNT-ID WITHOUT
000800      *                 A KEYED RE-READ OF ACCOUNT-FILE.
000900      *****************************************************************
001000      * CHANGE LOG
001100      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001200      * 06/14/91  LMK  WAL-0122   INITIAL RELEASE - NAME INDEX TABLE
001300      * 01/08/99  CJP  WAL-0209   Y2K SWEEP - NO DATE FIELDS, NO CHG
001400      *****************************************************************
001500       01  WRK05-ACCOUNT-NAME-INDEX.
001600           05  WRK-NAME-INDEX-CT          PIC 9(04) COMP-3 VALUE 0.
001700           05  WRK-NAME-INDEX-ENTRY OCCURS 1 TO 500 TIMES
001800               DEPENDING ON WRK-NAME-INDEX-CT
001900               ASCENDING KEY IS WRK-INDEX-WALLET-UID
002000                               WRK-INDEX-ACCT-NAME
002100               INDEXED BY WRK-NAME-IDX.
002200               10  WRK-INDEX-WALLET-UID   PIC X(20).
002300               10  WRK-INDEX-ACCT-NAME    PIC X(50).
002400               10  WRK-INDEX-ACCT-ID      PIC X(20).
002450               10  FILLER                 PIC X(10).
