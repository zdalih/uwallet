000100      *****************************************************************
000200      * WAL.HSTBUF      BOUNDED LAST-N TRANSACTION HISTORY BUFFER
000300      * SYSTEM........  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION...  MAINTAINED BY WALACCT1 AS EACH DEPOSIT OR
000500      *                 WITHDRAWAL IS POSTED; ENTRY 1 IS ALWAYS THE
000600      *                 MOST RECENTLY POSTED TRANSACTION FOR THIS
000700      *                 ACCOUNT.  ONE INSTANCE IS HELD PER ACCOUNT BY
000800      *                 THE CALLING PROGRAM FOR THE LIFE OF THE RUN.
000900      *****************************************************************
001000      * CHANGE LOG
001100      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001200      * 09/22/88  RDH  WAL-0043   INITIAL RELEASE - HISTORY BUFFER
001300      * 06/14/91  LMK  WAL-0123   RAISED LIMIT FROM 20 TO 50 ENTRIES
001400      *****************************************************************
001500       01  WRK06-HISTORY-BUFFER.
001600           05  WRK-HISTORY-CT             PIC 9(04) COMP-3 VALUE 0.
001700           05  WRK-HISTORY-ENTRY OCCURS 50 TIMES.
001800               10  WRK-HIST-TX-UUID       PIC X(30).
001900               10  WRK-HIST-TIMESTAMP     PIC X(26).
002000               10  WRK-HIST-TYPE-CD       PIC X(02).
002100               10  WRK-HIST-AMOUNT        PIC S9(27)V9(09) COMP-3.
002200               10  WRK-HIST-ENDING-BAL    PIC S9(27)V9(09) COMP-3.
002300               10  WRK-HIST-DESCRIPTION   PIC X(50).
002350               10  FILLER                 PIC X(04).
