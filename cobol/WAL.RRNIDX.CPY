000100      *****************************************************************
000200      * WAL.RRNIDX      ACCOUNT-ID TO RELATIVE-RECORD-NUMBER INDEX
000300      * SYSTEM........  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION...  BUILT BY WALWLT1 AS EACH ACCOUNT IS CREATED SO
000500      *                 THE RELATIVE ACCOUNT-FILE CAN BE RE-READ BY
000600      *                 ACCT-ID LATER WITHOUT AN INDEXED FILE - ENTRIES
000700      *                 ARE APPENDED IN CREATION ORDER AND SEARCHED
000800      *                 WITH A PLAIN SEARCH (NO SORT ORDER NEEDED).
000900      *****************************************************************
001000      * CHANGE LOG
001100      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001200      * 09/22/88  RDH  WAL-0046   INITIAL RELEASE - RRN INDEX TABLE
001300      *****************************************************************
001400       01  WRK07-ACCOUNT-RRN-INDEX.
001500           05  WRK-RRN-INDEX-CT           PIC 9(04) COMP-3 VALUE 0.
001600           05  WRK-RRN-INDEX-ENTRY OCCURS 1 TO 500 TIMES
001700               DEPENDING ON WRK-RRN-INDEX-CT
001800               INDEXED BY WRK-RRN-IDX.
001900               10  WRK-RRN-INDEX-ACCT-ID  PIC X(20).
002000               10  WRK-RRN-INDEX-RRN      PIC 9(09) COMP.
002050               10  FILLER                 PIC X(08).
