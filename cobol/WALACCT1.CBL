000100      *****************************************************************
000200      * PROGRAM.....  WALACCT1
000300      * TITLE.......  ACCOUNT BALANCE AND POSTING ENGINE
000400      * FUNCTION....  CREATES ACCOUNTS, POSTS DEPOSITS AND
000500      *               WITHDRAWALS AGAINST AN ACCOUNT RECORD ALREADY
000600      *               LOCATED BY THE CALLER, ENFORCES THE INSUFFICIENT
000700      *               FUNDS RULE, MAINTAINS THE ACCOUNT'S IN-MEMORY
000800      *               HISTORY BUFFER, AND RENDERS THE COUNTRY-FORMATTED
000900      *               BALANCE DISPLAY.  THIS PROGRAM DOES NOT OPEN OR
001000      *               READ ANY FILE ITSELF - THE CALLER PASSES THE
001100      *               ACCOUNT-RECORD AND TRANSACTION-RECORD AREAS BY
001200      *               REFERENCE AND IS RESPONSIBLE FOR WRITING THEM.
001300      *
001400      * THIS IS THE LOWEST-LEVEL SUBPROGRAM IN THE LEDGER SUITE.  IT IS
001500      * CALLED DIRECTLY BY WALWLT1 (THE WALLET/ACCOUNT-GROUP LAYER) ON
001600      * BEHALF OF A NAMED ACCOUNT, AND ALSO DIRECTLY BY WALTEST1 FOR
001700      * ISOLATED UNIT-LEVEL TESTING OF THE POSTING RULES WITHOUT ANY
001800      * FILE I/O IN THE WAY.  WALACCT1 ITSELF KNOWS NOTHING ABOUT
001900      * WALLETS, ACCOUNT NAMES, OR FILE ORGANIZATION - IT ONLY KNOWS
002000      * HOW TO POST AGAINST WHATEVER ACCOUNT-RECORD AREA IT IS HANDED.
002100      *****************************************************************
002200       IDENTIFICATION DIVISION.
002300       PROGRAM-ID.    WALACCT1.
002400       AUTHOR.        R D HALVORSEN.
002500       INSTALLATION.  LEDGER-SYSTEMS-GROUP.
002600       DATE-WRITTEN.  03/11/1987.
002700       DATE-COMPILED.
002800       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900      *****************************************************************
003000      * CHANGE LOG
003100      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
003200      * 03/11/87  RDH  WAL-0007   INITIAL RELEASE - CREATE/DEPOSIT
003300      * 09/22/88  RDH  WAL-0045   ADDED WITHDRAWAL AND INSUFFICIENT
003400      *                           FUNDS CHECK (2210-CHECK-FUNDS)
003500      * 06/14/91  LMK  WAL-0125   ADDED HISTORY BUFFER PUSH AND
003600      *                           QUERY-HISTORY FUNCTION
003700      * 06/14/91  LMK  WAL-0126   ADDED FORMATTED-BALANCE RENDERING -
003800      *                           REPLACES THE OLD FIXED 2-DECIMAL
003900      *                           DISPLAY EDIT WITH THE REGION TABLE
004000      *                           IN WAL.FMTBAL - SEE CHANGE LOG THERE
004100      * 01/08/99  CJP  WAL-0211   Y2K SWEEP - NO 2-DIGIT YEAR FIELDS
004200      *                           IN THIS PROGRAM, NO CHANGE REQUIRED
004300      * 05/02/02  TSN  WAL-0252   QUERY-BALANCE AND FORMAT-BALANCE
004400      *                           SPLIT INTO SEPARATE FUNCTION CODES
004500      *                           PER REQUEST FROM THE WALLET TEAM -
004600      *                           NOT EVERY CALLER WANTS THE EDIT
004700      * 11/19/07  DKR  WAL-0289   PULLED WS-CANDIDATE-BALANCE AND THE
004800      *                           HISTORY SUBSCRIPTS OUT OF THEIR OWN
004900      *                           ONE-FIELD 01 GROUPS AND INTO 77-LEVEL
005000      *                           ITEMS PER THE SHOP STANDARD FOR
005100      *                           STANDALONE SCRATCH COUNTERS - REVIEW
005200      *                           COMMENT, NO FUNCTIONAL CHANGE.
005300      *****************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600      * UPSI-0 IS RESERVED BY SHOP CONVENTION FOR A FUTURE "SUPPRESS
005700      * HISTORY PUSH" OVERRIDE SWITCH - NOT YET WIRED TO ANY LOGIC.
005800       SPECIAL-NAMES.
005900           CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
006000      *
006100       DATA DIVISION.
006200       WORKING-STORAGE SECTION.
006300      *
006400      * WS-TXN-CALL-AREA IS THE FIXED ARGUMENT LIST PASSED TO WALTXN1
006500      * ON EVERY POSTING CALL (SEE 2100-POST-DEPOSIT / 2200-POST-
006600      * WITHDRAWAL).  WALTXN1 FILLS IN WS-CALC-RESULT AND HANDS IT
006700      * STRAIGHT BACK - THIS PROGRAM NEVER COMPUTES THE ENDING BALANCE
006800      * ITSELF, IT ONLY COMMITS WHAT WALTXN1 RETURNS.
006900       01  WS-TXN-CALL-AREA.
007000      *        WS-TXN-FUNCTION-CD TELLS WALTXN1 WHICH LEG TO RUN -
007100      *        'DEP' FOR A DEPOSIT, 'WDR' FOR A WITHDRAWAL.
007200           05  WS-TXN-FUNCTION-CD         PIC X(03).
007300      *        WS-CALC-RESULT IS THE RETURN AREA - THE FOUR FIELDS
007400      *        BELOW MIRROR WALTXN1'S LK-TXN-RESULT-AREA EXACTLY.
007500           05  WS-CALC-RESULT.
007600      *            THE NEW BALANCE AFTER THIS TRANSACTION IS APPLIED.
007700               10  WS-CALC-ENDING-BALANCE PIC S9(27)V9(09) COMP-3.
007800      *            'DR' (DEPOSIT) OR 'CR' (WITHDRAWAL) - COPIED
007900      *            STRAIGHT INTO TXN-TYPE-CD BY 2130-COMMIT-TRANSACTION.
008000               10  WS-CALC-TYPE-CD        PIC X(02).
008100      *            THE NEW TRANSACTION'S UNIQUE ID, <ACCT-ID>TX<N>.
008200               10  WS-CALC-UUID           PIC X(30).
008300      *            DISPLAY-FORM TIMESTAMP BUILT BY WALTXN1 AT CALL TIME.
008400               10  WS-CALC-TIMESTAMP      PIC X(26).
008500           05  FILLER                     PIC X(04).
008600      *
008700      * 11/19/07 DKR WAL-0289 - WS-CANDIDATE-BALANCE USED TO LIVE ALONE
008800      * INSIDE ITS OWN 01 WS-WITHDRAWAL-WORK GROUP.  A ONE-FIELD GROUP
008900      * BUYS NOTHING OVER A STANDALONE 77-LEVEL ITEM, SO IT WAS MOVED
009000      * HERE AS A SHOP-STANDARD SCRATCH COUNTER.  HOLDS THE PROPOSED
009100      * POST-WITHDRAWAL BALANCE WHILE 2210-CHECK-FUNDS DECIDES WHETHER
009200      * THE WITHDRAWAL IS ALLOWED - NEVER WRITTEN BACK TO ACT-ACCT-
009300      * BALANCE UNLESS THE CHECK PASSES.
009400       77  WS-CANDIDATE-BALANCE           PIC S9(27)V9(09) COMP-3.
009500      *
009600      * 11/19/07 DKR WAL-0289 - SAME TREATMENT FOR THE TWO HISTORY-
009700      * SHIFT SUBSCRIPTS, FORMERLY 01 WS-HISTORY-WORK.  WS-HIST-SUB
009800      * DRIVES THE PERFORM ... VARYING IN 2120-PUSH-HISTORY; WS-HIST-
009900      * PREV-SUB IS ITS "ONE SLOT BACK" COMPANION USED BY 2121-SHIFT-
010000      * ENTRY WHEN COPYING AN OLDER ENTRY UP ONE POSITION.
010100       77  WS-HIST-SUB                    PIC 9(02) COMP.
010200       77  WS-HIST-PREV-SUB               PIC 9(02) COMP.
010300      *
010400      * BALANCE-FORMATTING WORK AREA - SEE 4200-FORMAT-BALANCE.
010500      * THE THREE EDITED TEMPLATES BELOW ARE THE TABLE SUBSTITUTE FOR
010600      * A LOCALE-AWARE NUMBER FORMATTER - COBOL GROUPS AND ZERO-
010700      * SUPPRESSES DIGITS VIA THE PICTURE CLAUSE ITSELF, SO NO
010800      * PROCEDURAL GROUPING LOGIC IS NEEDED.  ONE TEMPLATE PER
010900      * SUPPORTED DECIMAL-PLACES COUNT (0, 2 OR 3) IS PICKED BY
011000      * 4210-BUILD-FORMATTED-TEXT BASED ON THE REGION TABLE ENTRY.
011100       01  WS-FORMAT-WORK.
011200      *        UNSIGNED MAGNITUDE OF THE BALANCE BEING FORMATTED -
011300      *        THE SIGN IS HANDLED SEPARATELY AS A LEADING '-'.
011400           05  WS-AMT-ABS                 PIC S9(27)V9(09) COMP-3.
011500      *        ZERO-DECIMAL-PLACE EDIT TEMPLATE (E.G. CHILEAN PESOS).
011600           05  WS-AMT-ED0
011700               PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
011800           05  WS-AMT-ED0-BRK REDEFINES WS-AMT-ED0
011900               PIC X(35).
012000      *        TWO-DECIMAL-PLACE EDIT TEMPLATE (E.G. US DOLLARS, EURO).
012100           05  WS-AMT-ED2
012200               PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
012300           05  WS-AMT-ED2-BRK REDEFINES WS-AMT-ED2
012400               PIC X(38).
012500      *        THREE-DECIMAL-PLACE EDIT TEMPLATE (E.G. JORDANIAN DINAR).
012600           05  WS-AMT-ED3
012700               PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.999.
012800           05  WS-AMT-ED3-BRK REDEFINES WS-AMT-ED3
012900               PIC X(39).
013000      *        WHICHEVER TEMPLATE WAS CHOSEN, ITS LEFT-TRIMMED TEXT
013100      *        ENDS UP HERE BEFORE THE SIGN IS PREFIXED.
013200           05  WS-FMT-EDITED-TEXT         PIC X(39).
013300           05  FILLER                     PIC X(04).
013400      *
013500      * 11/19/07 DKR WAL-0289 - WS-FMT-SUB WAS THE LAST FIELD IN WS-
013600      * FORMAT-WORK; PULLED OUT TO A 77-LEVEL ITEM SINCE IT IS A
013700      * SCRATCH SCAN SUBSCRIPT, NOT PART OF THE STORED EDIT TEMPLATES
013800      * ABOVE.  DRIVES 4220-SCAN-DIGIT'S LEFT-TRIM SCAN OVER
013900      * WS-FMT-EDITED-TEXT.
014000       77  WS-FMT-SUB                     PIC 9(02) COMP.
014100      *
014200       LINKAGE SECTION.
014300      * LK-ACT-FUNCTION-CD SELECTS WHICH OF THE SEVEN OPERATIONS BELOW
014400      * THIS CALL IS FOR - SEE 0000-MAIN'S EVALUATE.  THE 88-LEVELS
014500      * GIVE EACH FUNCTION CODE A READABLE NAME IN THE PROCEDURE
014600      * DIVISION INSTEAD OF A LITERAL COMPARE EVERYWHERE IT IS TESTED.
014700       01  LK-ACT-FUNCTION-CD             PIC X(04).
014800           88  LK-ACT-FN-CREATE               VALUE 'CRAC'.
014900           88  LK-ACT-FN-DEPOSIT              VALUE 'DEP '.
015000           88  LK-ACT-FN-WITHDRAW             VALUE 'WDR '.
015100           88  LK-ACT-FN-QUERY-BAL            VALUE 'QBAL'.
015200           88  LK-ACT-FN-FORMAT-BAL           VALUE 'QFMT'.
015300           88  LK-ACT-FN-QUERY-HIST           VALUE 'QHST'.
015400      *
015500      * THE ACCOUNT AND TRANSACTION RECORD AREAS THE CALLER ALREADY
015600      * HAS IN HAND - WE POST DIRECTLY AGAINST THESE, WE NEVER READ OR
015700      * WRITE A FILE OURSELVES.
015800           COPY WAL.ACCTREC.CPY.
015900           COPY WAL.TXNREC.CPY.
016000      *
016100      * DEPOSIT/WITHDRAWAL AMOUNT, FREE-TEXT NOTE, AND THE RESULTING
016200      * BALANCE HANDED BACK TO THE CALLER AFTER A SUCCESSFUL POST.
016300       01  LK-ACT-AMOUNT                  PIC S9(27)V9(09) COMP-3.
016400       01  LK-ACT-DESCRIPTION             PIC X(50).
016500       01  LK-ACT-BALANCE-OUT             PIC S9(27)V9(09) COMP-3.
016600      *
016700      * FORMATTED-BALANCE WORK AREA AND THE REGION-FORMAT LOOKUP TABLE,
016800      * PLUS THE PER-ACCOUNT HISTORY BUFFER - ALL THREE ARE OWNED BY
016900      * THE CALLER (WALWLT1 OR WALTEST1) AND PASSED THROUGH UNCHANGED.
017000           COPY WAL.FMTBAL.CPY.
017100           COPY WAL.HSTBUF.CPY.
017200      *
017300      * HOW MANY HISTORY ENTRIES THE CALLER WANTS BACK, AND HOW MANY
017400      * WE ACTUALLY RETURNED (NEVER MORE THAN WRK-HISTORY-CT HOLDS).
017500       01  LK-ACT-HISTORY-LIMIT           PIC 9(04) COMP-3.
017600       01  LK-ACT-HISTORY-RETURNED-CT     PIC 9(04) COMP-3.
017700      * '00' = NORMAL, '10' = INSUFFICIENT FUNDS, '99' = UNKNOWN
017800      * FUNCTION CODE.  0000-MAIN ALWAYS SETS THIS BEFORE DOING
017900      * ANYTHING ELSE SO A CALLER NEVER SEES A STALE VALUE.
018000       01  LK-ACT-RETURN-CD               PIC X(02).
018100           88  LK-ACT-RETURN-OK               VALUE '00'.
018200           88  LK-ACT-RETURN-INSUFF-FUNDS     VALUE '10'.
018300      *
018400       PROCEDURE DIVISION USING LK-ACT-FUNCTION-CD
018500                                 ACT01-ACCOUNT-RECORD
018600                                 TXN01-TRANSACTION-RECORD
018700                                 LK-ACT-AMOUNT
018800                                 LK-ACT-DESCRIPTION
018900                                 LK-ACT-BALANCE-OUT
019000                                 FMT01-FORMATTED-BALANCE
019100                                 FMT02-REGION-VALUES
019200                                 WRK06-HISTORY-BUFFER
019300                                 LK-ACT-HISTORY-LIMIT
019400                                 LK-ACT-HISTORY-RETURNED-CT
019500                                 LK-ACT-RETURN-CD.
019600      *
019700      * 0000-MAIN - SINGLE ENTRY POINT FOR EVERY ACCOUNT OPERATION.
019800      * ALWAYS RESETS THE RETURN CODE TO '00' FIRST SO A CALLER THAT
019900      * REUSES THE SAME LINKAGE AREA ACROSS CALLS NEVER INHERITS A
020000      * PRIOR CALL'S FAILURE CODE BY ACCIDENT.
020100       0000-MAIN.
020200           MOVE '00' TO LK-ACT-RETURN-CD
020300           EVALUATE TRUE
020400               WHEN LK-ACT-FN-CREATE
020500                   PERFORM 1000-CREATE-ACCOUNT THRU 1000-EXIT
020600               WHEN LK-ACT-FN-DEPOSIT
020700                   PERFORM 2100-POST-DEPOSIT THRU 2100-EXIT
020800               WHEN LK-ACT-FN-WITHDRAW
020900                   PERFORM 2200-POST-WITHDRAWAL THRU 2200-EXIT
021000               WHEN LK-ACT-FN-QUERY-BAL
021100                   PERFORM 4100-QUERY-BALANCE THRU 4100-EXIT
021200               WHEN LK-ACT-FN-FORMAT-BAL
021300                   PERFORM 4200-FORMAT-BALANCE THRU 4200-EXIT
021400               WHEN LK-ACT-FN-QUERY-HIST
021500                   PERFORM 4300-QUERY-HISTORY THRU 4300-EXIT
021600               WHEN OTHER
021700      *            AN UNRECOGNIZED FUNCTION CODE IS A CALLER BUG, NOT
021800      *            AN INSUFFICIENT-FUNDS CONDITION - '99' KEEPS THE
021900      *            TWO FAILURE MODES VISIBLY DISTINCT TO WHOEVER IS
022000      *            DEBUGGING THE CALL CHAIN.
022100                   MOVE '99' TO LK-ACT-RETURN-CD
022200           END-EVALUATE
022300           GOBACK.
022400      *
022500      * STEP 1 OF THE ACCOUNT UNIT - CALLER HAS ALREADY MOVED
022600      * ACCT-ID, ACCT-NAME, PARENT-WALLET-ID AND REGION-CODE INTO
022700      * THE RECORD AREA; THIS PARAGRAPH ONLY ZEROES THE FIELDS THAT
022800      * BELONG TO THIS PROGRAM TO INITIALIZE.  PER THE BATCH-FLOW
022900      * RULE, EVERY NEW ACCOUNT STARTS AT A ZERO BALANCE WITH NO
023000      * TRANSACTIONS EVER POSTED (LAST-TX-ID = 0).
023100       1000-CREATE-ACCOUNT.
023200           MOVE 'A' TO ACT-RECORD-TYPE-CD
023300           MOVE ZERO TO ACT-ACCT-BALANCE
023400           MOVE ZERO TO ACT-LAST-TX-ID
023500           MOVE 'A' TO ACT-STATUS-CD.
023600       1000-EXIT.
023700           EXIT.
023800      *
023900      * 2100-POST-DEPOSIT - A DEPOSIT CANNOT FAIL THE INSUFFICIENT-
024000      * FUNDS CHECK (THAT RULE ONLY APPLIES TO WITHDRAWALS), SO THIS
024100      * PARAGRAPH GOES STRAIGHT FROM RESERVING THE NEXT TRANSACTION
024200      * NUMBER TO CALLING WALTXN1 TO COMPUTE THE NEW BALANCE.
024300       2100-POST-DEPOSIT.
024400           MOVE 'DEP' TO WS-TXN-FUNCTION-CD
024500           PERFORM 2110-NEXT-TX-ID THRU 2110-EXIT
024600           CALL 'WALTXN1' USING WS-TXN-FUNCTION-CD
024700                                 ACT-ACCT-BALANCE
024800                                 LK-ACT-AMOUNT
024900                                 ACT-ACCT-ID
025000                                 ACT-LAST-TX-ID
025100                                 LK-ACT-DESCRIPTION
025200                                 WS-CALC-RESULT
025300           PERFORM 2130-COMMIT-TRANSACTION THRU 2130-EXIT.
025400       2100-EXIT.
025500           EXIT.
025600      *
025700      * RESERVES THE NEXT TRANSACTION SEQUENCE NUMBER FOR THIS ACCOUNT
025800      * BEFORE THE CALL TO WALTXN1 - THE NEW NUMBER IS WHAT WALTXN1
025900      * USES TO BUILD THE TRANSACTION'S UNIQUE ID.  CALLED ONLY ON THE
026000      * PATH WHERE THE POST IS KNOWN TO SUCCEED (A WITHDRAWAL THAT
026100      * FAILS THE FUNDS CHECK NEVER REACHES HERE).
026200       2110-NEXT-TX-ID.
026300           ADD 1 TO ACT-LAST-TX-ID.
026400       2110-EXIT.
026500           EXIT.
026600      *
026700      * PARAGRAPH SHARED BY DEPOSIT AND WITHDRAWAL - POSTS THE
026800      * CALCULATED RESULT BACK TO THE ACCOUNT RECORD, BUILDS THE
026900      * TRANSACTION RECORD FOR THE CALLER TO WRITE, AND PUSHES THE
027000      * NEW ENTRY ONTO THE IN-MEMORY HISTORY BUFFER.  A BLANK
027100      * DESCRIPTION IS REPLACED WITH THE LITERAL 'N/A' SO THE HISTORY
027200      * AND TRANSACTION-FILE NEVER CARRY A SPACE-FILLED NOTE FIELD.
027300       2130-COMMIT-TRANSACTION.
027400           MOVE WS-CALC-ENDING-BALANCE TO ACT-ACCT-BALANCE
027500           MOVE WS-CALC-ENDING-BALANCE TO LK-ACT-BALANCE-OUT
027600           MOVE 'T' TO TXN-RECORD-TYPE-CD
027700           MOVE WS-CALC-UUID TO TXN-TX-UUID
027800           MOVE WS-CALC-TIMESTAMP TO TXN-TIMESTAMP
027900           MOVE WS-CALC-TYPE-CD TO TXN-TYPE-CD
028000           MOVE LK-ACT-AMOUNT TO TXN-AMOUNT
028100           MOVE WS-CALC-ENDING-BALANCE TO TXN-ENDING-BALANCE
028200           MOVE ACT-ACCT-ID TO TXN-ACCOUNT-ID
028300           IF LK-ACT-DESCRIPTION = SPACE
028400               MOVE 'N/A' TO TXN-DESCRIPTION
028500           ELSE
028600               MOVE LK-ACT-DESCRIPTION TO TXN-DESCRIPTION
028700           END-IF
028800           PERFORM 2120-PUSH-HISTORY THRU 2120-EXIT.
028900       2130-EXIT.
029000           EXIT.
029100      *
029200      * SHIFTS THE EXISTING BUFFER ENTRIES DOWN ONE SLOT, DROPPING
029300      * THE OLDEST ENTRY IF THE BUFFER IS ALREADY FULL, THEN MOVES
029400      * THE JUST-BUILT TRANSACTION RECORD INTO SLOT 1 SO ENTRY 1 IS
029500      * ALWAYS THE MOST RECENT.  THE BUFFER IS CAPPED AT 50 ENTRIES
029600      * (SEE WAL.HSTBUF CHANGE LOG) - ONCE FULL, THE SHIFT-AND-DROP
029700      * BELOW QUIETLY DISCARDS WHATEVER WAS IN SLOT 50.
029800       2120-PUSH-HISTORY.
029900           IF WRK-HISTORY-CT < 50
030000               ADD 1 TO WRK-HISTORY-CT
030100           END-IF
030200           PERFORM 2121-SHIFT-ENTRY
030300               VARYING WS-HIST-SUB FROM WRK-HISTORY-CT BY -1
030400               UNTIL WS-HIST-SUB < 2
030500           MOVE TXN-TX-UUID      TO WRK-HIST-TX-UUID (1)
030600           MOVE TXN-TIMESTAMP    TO WRK-HIST-TIMESTAMP (1)
030700           MOVE TXN-TYPE-CD      TO WRK-HIST-TYPE-CD (1)
030800           MOVE TXN-AMOUNT       TO WRK-HIST-AMOUNT (1)
030900           MOVE TXN-ENDING-BALANCE TO WRK-HIST-ENDING-BAL (1)
031000           MOVE TXN-DESCRIPTION  TO WRK-HIST-DESCRIPTION (1).
031100       2120-EXIT.
031200           EXIT.
031300      *
031400      * MOVES ONE BUFFER ENTRY UP TO THE NEXT-OLDER SLOT - CALLED BY
031500      * THE PERFORM ... VARYING ABOVE ONCE PER OCCUPIED SLOT, WALKING
031600      * FROM THE OLDEST END BACKWARD SO NO ENTRY IS OVERWRITTEN BEFORE
031700      * IT HAS BEEN COPIED FORWARD.
031800       2121-SHIFT-ENTRY.
031900           COMPUTE WS-HIST-PREV-SUB = WS-HIST-SUB - 1
032000           MOVE WRK-HISTORY-ENTRY (WS-HIST-PREV-SUB)
032100               TO WRK-HISTORY-ENTRY (WS-HIST-SUB).
032200      *
032300      * 2200-POST-WITHDRAWAL - UNLIKE A DEPOSIT, A WITHDRAWAL MUST
032400      * CLEAR THE INSUFFICIENT-FUNDS CHECK BEFORE ANYTHING ELSE HAPPENS.
032500      * A FAILED CHECK EXITS IMMEDIATELY WITHOUT RESERVING A
032600      * TRANSACTION NUMBER OR TOUCHING THE BALANCE - SEE 2210-CHECK-
032700      * FUNDS BELOW FOR THE RULE ITSELF.
032800       2200-POST-WITHDRAWAL.
032900           PERFORM 2210-CHECK-FUNDS THRU 2210-EXIT
033000           IF LK-ACT-RETURN-INSUFF-FUNDS
033100               GO TO 2200-EXIT
033200           END-IF
033300           MOVE 'WDR' TO WS-TXN-FUNCTION-CD
033400           PERFORM 2110-NEXT-TX-ID THRU 2110-EXIT
033500           CALL 'WALTXN1' USING WS-TXN-FUNCTION-CD
033600                                 ACT-ACCT-BALANCE
033700                                 LK-ACT-AMOUNT
033800                                 ACT-ACCT-ID
033900                                 ACT-LAST-TX-ID
034000                                 LK-ACT-DESCRIPTION
034100                                 WS-CALC-RESULT
034200           PERFORM 2130-COMMIT-TRANSACTION THRU 2130-EXIT.
034300       2200-EXIT.
034400           EXIT.
034500      *
034600      * THE INSUFFICIENT-FUNDS RULE.  REJECTION LEAVES ACT-ACCT-BALANCE
034700      * AND ACT-LAST-TX-ID UNTOUCHED - NO TX-ID IS CONSUMED - AND NO
034800      * TRANSACTION RECORD IS BUILT.  NOTE THE RULE IS A STRICT LESS-
034900      * THAN-ZERO TEST: AN ACCOUNT MAY LEGITIMATELY BE WITHDRAWN DOWN
035000      * TO EXACTLY ZERO, ONLY A NEGATIVE RESULT IS REJECTED.
035100       2210-CHECK-FUNDS.
035200           COMPUTE WS-CANDIDATE-BALANCE =
035300               ACT-ACCT-BALANCE - LK-ACT-AMOUNT
035400           IF WS-CANDIDATE-BALANCE < 0
035500               SET LK-ACT-RETURN-INSUFF-FUNDS TO TRUE
035600           ELSE
035700               SET LK-ACT-RETURN-OK TO TRUE
035800           END-IF.
035900       2210-EXIT.
036000           EXIT.
036100      *
036200      * PLAIN BALANCE QUERY - NO FORMATTING, NO HISTORY, JUST THE RAW
036300      * PACKED-DECIMAL VALUE CURRENTLY STORED ON THE ACCOUNT RECORD.
036400      * SPLIT OUT FROM 4200-FORMAT-BALANCE PER WAL-0252 SO A CALLER
036500      * THAT ONLY NEEDS THE NUMBER DOES NOT PAY FOR THE EDIT WORK.
036600       4100-QUERY-BALANCE.
036700           MOVE ACT-ACCT-BALANCE TO LK-ACT-BALANCE-OUT.
036800       4100-EXIT.
036900           EXIT.
037000      *
037100      * RENDERS ACT-ACCT-BALANCE THROUGH THE REGION-FORMAT-TABLE IN
037200      * WAL.FMTBAL.  FMT-SYMBOL AND FMT-TEXT ARE LEFT AS SPACE IF THE
037300      * ACCOUNT'S REGION CODE IS NOT IN THE TABLE - THIS IS A FIXTURE
037400      * GAP, NOT AN ERROR CONDITION, SO NO RETURN CODE IS SET FOR IT.
037500       4200-FORMAT-BALANCE.
037600           MOVE SPACE TO FMT-SYMBOL
037700           MOVE SPACE TO FMT-TEXT
037800           SET FMT-REGION-IDX TO 1
037900           SEARCH ALL FMT-REGION-ENTRY
038000               AT END
038100                   CONTINUE
038200               WHEN FMT-REGION-CD (FMT-REGION-IDX) = ACT-REGION-CODE
038300                   PERFORM 4210-BUILD-FORMATTED-TEXT THRU 4210-EXIT
038400           END-SEARCH.
038500       4200-EXIT.
038600           EXIT.
038700      *
038800      * BUILDS THE ACTUAL DISPLAY TEXT ONCE SEARCH ALL HAS LANDED ON
038900      * THE MATCHING REGION ENTRY.  THE SIGN IS HANDLED OUTSIDE THE
039000      * PICTURE CLAUSE (A '-' IS STRUNG ON IN FRONT) BECAUSE THE EDIT
039100      * TEMPLATES BELOW ARE UNSIGNED - WE ALWAYS EDIT THE ABSOLUTE
039200      * VALUE AND PREFIX THE SIGN OURSELVES SO NEGATIVE BALANCES READ
039300      * "-$100.00" RATHER THAN A TRAILING OR FLOATING MINUS.
039400       4210-BUILD-FORMATTED-TEXT.
039500           MOVE FMT-CURRENCY-SYM (FMT-REGION-IDX) TO FMT-SYMBOL
039600           IF ACT-ACCT-BALANCE < 0
039700               COMPUTE WS-AMT-ABS = ACT-ACCT-BALANCE * -1
039800           ELSE
039900               MOVE ACT-ACCT-BALANCE TO WS-AMT-ABS
040000           END-IF
040100      *    PICK THE EDIT TEMPLATE WHOSE DECIMAL-PLACES COUNT MATCHES
040200      *    THIS REGION (0, 2 OR 3 - SEE WAL.FMTBAL'S FIXTURE TABLE).
040300           EVALUATE FMT-DECIMAL-PLACES (FMT-REGION-IDX)
040400               WHEN 0
040500                   MOVE WS-AMT-ABS TO WS-AMT-ED0
040600                   MOVE WS-AMT-ED0-BRK TO WS-FMT-EDITED-TEXT
040700               WHEN 3
040800                   MOVE WS-AMT-ABS TO WS-AMT-ED3
040900                   MOVE WS-AMT-ED3-BRK TO WS-FMT-EDITED-TEXT
041000               WHEN OTHER
041100                   MOVE WS-AMT-ABS TO WS-AMT-ED2
041200                   MOVE WS-AMT-ED2-BRK TO WS-FMT-EDITED-TEXT
041300           END-EVALUATE
041400      *    THE EDIT TEMPLATE IS ZERO-SUPPRESSED WITH LEADING SPACES,
041500      *    NOT LEADING ZEROS - SCAN PAST THEM TO FIND WHERE THE
041600      *    SIGNIFICANT TEXT ACTUALLY STARTS BEFORE STRINGING IT OUT.
041700           PERFORM 4220-SCAN-DIGIT
041800               VARYING WS-FMT-SUB FROM 1 BY 1
041900               UNTIL WS-FMT-SUB > 39
042000                  OR WS-FMT-EDITED-TEXT (WS-FMT-SUB:1) NOT = SPACE
042100           IF ACT-ACCT-BALANCE < 0
042200               STRING '-'                             DELIMITED BY SIZE
042300                      WS-FMT-EDITED-TEXT (WS-FMT-SUB:) DELIMITED BY SIZE
042400                   INTO FMT-TEXT
042500           ELSE
042600               STRING WS-FMT-EDITED-TEXT (WS-FMT-SUB:) DELIMITED BY SIZE
042700                   INTO FMT-TEXT
042800           END-IF.
042900       4210-EXIT.
043000           EXIT.
043100      *
043200      * EMPTY PERFORM BODY - THE VARYING CLAUSE ON THE CALLING PERFORM
043300      * DOES ALL THE WORK; THIS PARAGRAPH EXISTS ONLY SO THERE IS
043400      * SOMETHING TO PERFORM EACH PASS OF THE SCAN LOOP.
043500       4220-SCAN-DIGIT.
043600           CONTINUE.
043700      *
043800      * RETURNS THE LESSER OF THE CALLER'S REQUESTED LIMIT AND THE
043900      * NUMBER OF ENTRIES ACTUALLY ON THE BUFFER - THE BUFFER ITSELF
044000      * IS ALREADY IN ITS LINKAGE AREA, MOST-RECENT-FIRST, SO NO
044100      * COPY STEP IS NEEDED HERE.  A CALLER THAT ASKS FOR MORE
044200      * ENTRIES THAN EXIST SIMPLY GETS EVERYTHING THE BUFFER HOLDS.
044300       4300-QUERY-HISTORY.
044400           IF LK-ACT-HISTORY-LIMIT > WRK-HISTORY-CT
044500               MOVE WRK-HISTORY-CT TO LK-ACT-HISTORY-RETURNED-CT
044600           ELSE
044700               MOVE LK-ACT-HISTORY-LIMIT TO LK-ACT-HISTORY-RETURNED-CT
044800           END-IF.
044900       4300-EXIT.
045000           EXIT.
