000100      *****************************************************************
000200      * WAL.HSTTBL      PER-ACCOUNT HISTORY BUFFER TABLE
000300      * SYSTEM........  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION...  ONE WAL.HSTBUF-SHAPED BUFFER PER ACCOUNT SLOT,
000500      *                 SUBSCRIPTED BY THE SAME RELATIVE RECORD NUMBER
000600      *                 USED IN WAL.RRNIDX - WALWLT1 PASSES A SINGLE
000700      *                 WRK08-HISTORY-ACCOUNT ELEMENT TO WALACCT1 ON
000800      *                 EACH POSTING CALL SO THE RIGHT ACCOUNT'S
000900      *                 BUFFER IS UPDATED.  LAYOUT OF ONE ELEMENT IS
001000      *                 IDENTICAL, FIELD FOR FIELD, TO WRK06-HISTORY-
001100      *                 BUFFER IN WAL.HSTBUF SO IT CAN BE PASSED IN
001200      *                 THE SAME CALL ARGUMENT POSITION.
001300      *****************************************************************
001400      * CHANGE LOG
001500      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001600      * 06/14/91  LMK  WAL-0127   INITIAL RELEASE - HISTORY TABLE
001700      *****************************************************************
001800       01  WRK08-ACCOUNT-HISTORY-TABLE.
001900           05  WRK08-HISTORY-ACCOUNT OCCURS 500 TIMES
002000               INDEXED BY WRK08-ACCT-IDX.
002100               10  WRK08-HISTORY-CT          PIC 9(04) COMP-3 VALUE 0.
002200               10  WRK08-HISTORY-ENTRY OCCURS 50 TIMES.
002300                   15  WRK08-HIST-TX-UUID     PIC X(30).
002400                   15  WRK08-HIST-TIMESTAMP   PIC X(26).
002500                   15  WRK08-HIST-TYPE-CD     PIC X(02).
002600                   15  WRK08-HIST-AMOUNT      PIC S9(27)V9(09) COMP-3.
002700                   15  WRK08-HIST-ENDING-BAL  PIC S9(27)V9(09) COMP-3.
002800                   15  WRK08-HIST-DESCRIPTION PIC X(50).
002850                   15  FILLER                 PIC X(04).
