000100      *****************************************************************
000200      * PROGRAM.....  WALTXN1
000300      * TITLE.......  TRANSACTION VALUE CALCULATION
000400      * FUNCTION....  COMPUTES THE ENDING BALANCE THAT RESULTS FROM
000500      *               APPLYING A DEPOSIT OR WITHDRAWAL AMOUNT TO A
000600      *               STARTING BALANCE, AND BUILDS THE TRANSACTION'S
000700      *               SYMBOL, UNIQUE ID AND TIMESTAMP.  CALLED BY
000800      *               WALACCT1 - DOES NOT BY ITSELF ENFORCE THE
000900      *               INSUFFICIENT-FUNDS RULE (SEE WALACCT1 PARA
001000      *               2210-CHECK-FUNDS).
001100      *
001200      * THIS PROGRAM IS INTENTIONALLY "DUMB" - IT HAS NO OPINION ON
001300      * WHETHER A WITHDRAWAL SHOULD BE ALLOWED, IT ONLY ANSWERS "IF
001400      * THIS AMOUNT WERE APPLIED, WHAT WOULD THE BALANCE AND THE
001500      * TRANSACTION RECORD LOOK LIKE."  THE CALLER DECIDES WHETHER TO
001600      * KEEP OR DISCARD THE ANSWER.
001700      *****************************************************************
001800       IDENTIFICATION DIVISION.
001900       PROGRAM-ID.    WALTXN1.
002000       AUTHOR.        R D HALVORSEN.
002100       INSTALLATION.  LEDGER-SYSTEMS-GROUP.
002200       DATE-WRITTEN.  03/11/1987.
002300       DATE-COMPILED.
002400       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500      *****************************************************************
002600      * CHANGE LOG
002700      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
002800      * 03/11/87  RDH  WAL-0006   INITIAL RELEASE
002900      * 09/22/88  RDH  WAL-0044   SPLIT OUT OF WALACCT1 PER DESIGN
003000      *                           REVIEW - THE "WHAT-IF" PREVIEW CASE
003100      *                           MUST NOT TOUCH THE LIVE ACCOUNT.
003200      * 06/14/91  LMK  WAL-0124   ADDED TX-UUID / TIMESTAMP BUILD
003300      * 01/08/99  CJP  WAL-0210   Y2K - DATE FORMAT CHANGED TO 4-DIGIT
003400      *                           CCYY (WAS 2-DIGIT YY)
003500      * 04/27/04  TSN  WAL-0266   CONFIRMED WITHDRAWAL CALC MUST NOT
003600      *                           REJECT HERE - PREVIEW-ONLY, SEE LOG
003700      *                           ABOVE AT WAL-0044
003800      * 11/19/07  DKR  WAL-0289   WS-SCAN-SUB MOVED OUT OF ITS OWN
003900      *                           ONE-FIELD 01 GROUP TO A 77-LEVEL
004000      *                           ITEM PER SHOP STANDARD FOR STANDALONE
004100      *                           SCRATCH SUBSCRIPTS - NO LOGIC CHANGE.
004200      *****************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
004700      *
004800       DATA DIVISION.
004900       WORKING-STORAGE SECTION.
005000      *
005100      * WS-TX-ID-EDIT IS A RIGHT-JUSTIFIED, ZERO-SUPPRESSED EDIT OF
005200      * THE CALLER'S RAW TX-SEQUENCE NUMBER.  3000-BUILD-TX-ID SCANS
005300      * PAST THE LEADING SPACES TO PULL OUT ONLY THE SIGNIFICANT
005400      * DIGITS BEFORE STRINGING THEM INTO THE FINAL TX-ID.  THE
005500      * NUMERIC REDEFINITION BELOW EXISTS ONLY SO THE ORIGINAL 9(09)
005600      * VALUE CAN BE MOVED IN WITHOUT AN INTERVENING EDIT MOVE.
005700       01  WS-TX-ID-EDIT                  PIC Z(08)9.
005800       01  WS-TX-ID-EDIT-NBR REDEFINES
005900           WS-TX-ID-EDIT                  PIC 9(09).
006000      *
006100      * WS-DATE-8 HOLDS THE RAW CCYYMMDD RETURNED BY THE SYSTEM DATE
006200      * FUNCTION; THE REDEFINITION BELOW SPLITS IT INTO THE THREE
006300      * COMPONENT FIELDS THAT 1000-BUILD-TIMESTAMP STRINGS TOGETHER.
006400      * SEE WAL-0210 IN THE CHANGE LOG - THIS PROGRAM NEVER STORED A
006500      * 2-DIGIT YEAR, BUT THE REDEFINITION WAS WIDENED TO MATCH THE
006600      * ACCEPT STATEMENT'S YYYYMMDD FORMAT AT THE SAME TIME AS THE
006700      * REST OF THE SUITE'S Y2K SWEEP.
006800       01  WS-DATE-8                      PIC 9(08).
006900       01  WS-DATE-8-BRK REDEFINES
007000           WS-DATE-8.
007100           05  WS-DATE-CCYY               PIC 9(04).
007200           05  WS-DATE-MM                 PIC 9(02).
007300           05  WS-DATE-DD                 PIC 9(02).
007400      *
007500      * SAME TREATMENT FOR THE TIME-OF-DAY PORTION OF THE TIMESTAMP -
007600      * HOURS, MINUTES, SECONDS AND HUNDREDTHS, EACH TWO DIGITS WIDE.
007700       01  WS-TIME-8                      PIC 9(08).
007800       01  WS-TIME-8-BRK REDEFINES
007900           WS-TIME-8.
008000           05  WS-TIME-HH                 PIC 9(02).
008100           05  WS-TIME-MIN                PIC 9(02).
008200           05  WS-TIME-SS                 PIC 9(02).
008300           05  WS-TIME-HS                 PIC 9(02).
008400      *
008500      * 11/19/07 DKR WAL-0289 - WS-SCAN-SUB WAS FORMERLY THE SOLE
008600      * FIELD IN ITS OWN 01 WS-BUILD-COUNTERS GROUP.  DRIVES THE
008700      * LEADING-SPACE SCAN IN 3000-BUILD-TX-ID - IT HAS NO CONNECTION
008800      * TO ANY OTHER FIELD IN THIS PROGRAM, SO IT IS DECLARED AS A
008900      * STANDALONE 77-LEVEL SCRATCH SUBSCRIPT RATHER THAN LEFT
009000      * WRAPPED IN A ONE-FIELD GROUP.
009100       77  WS-SCAN-SUB                    PIC 9(02) COMP.
009200      *
009300       LINKAGE SECTION.
009400      * 'DEP' OR 'WDR' - SELECTS WHICH OF THE TWO ARITHMETIC LEGS
009500      * BELOW RUNS.  WALACCT1 NEVER SENDS ANY OTHER VALUE.
009600       01  LK-TXN-FUNCTION-CD             PIC X(03).
009700           88  LK-TXN-IS-DEPOSIT              VALUE 'DEP'.
009800           88  LK-TXN-IS-WITHDRAWAL           VALUE 'WDR'.
009900      *
010000      * THE BALANCE BEFORE THIS TRANSACTION, AND THE AMOUNT TO APPLY
010100      * TO IT.  NEITHER IS CHANGED BY THIS PROGRAM - THE RESULT GOES
010200      * INTO LK-TXN-RESULT-AREA BELOW, LEAVING THESE TWO AS A PURE
010300      * "BEFORE" SNAPSHOT FOR WHOEVER CALLED US.
010400       01  LK-TXN-CURRENT-BALANCE         PIC S9(27)V9(09) COMP-3.
010500       01  LK-TXN-AMOUNT                  PIC S9(27)V9(09) COMP-3.
010600      *
010700      * ACCOUNT ID (USED AS THE PREFIX OF THE NEW TX-ID) AND THE
010800      * CALLER-SUPPLIED TRANSACTION SEQUENCE NUMBER - THIS PROGRAM
010900      * DOES NOT RESERVE THE NUMBER ITSELF, WALACCT1 DOES THAT BEFORE
011000      * CALLING HERE.
011100       01  LK-TXN-ACCOUNT-ID              PIC X(20).
011200       01  LK-TXN-CALLER-TX-ID            PIC 9(09).
011300      * FREE-TEXT NOTE PASSED THROUGH UNCHANGED TO THE RESULT - NOT
011400      * USED IN ANY CALCULATION HERE.
011500       01  LK-TXN-DESCRIPTION             PIC X(50).
011600      *
011700      * RETURN AREA - THE NEW BALANCE, THE 'DR'/'CR' TYPE CODE, THE
011800      * BUILT TRANSACTION ID, AND THE DISPLAY-FORM TIMESTAMP.  ALL
011900      * FOUR FIELDS ARE FILLED IN BEFORE GOBACK; WALACCT1 COPIES THEM
012000      * STRAIGHT INTO ITS OWN TRANSACTION RECORD.
012100       01  LK-TXN-RESULT-AREA.
012200           05  LK-TXN-ENDING-BALANCE      PIC S9(27)V9(09) COMP-3.
012300           05  LK-TXN-TYPE-CD             PIC X(02).
012400           05  LK-TXN-UUID                PIC X(30).
012500           05  LK-TXN-TIMESTAMP           PIC X(26).
012600           05  FILLER                     PIC X(04).
012700      *
012800       PROCEDURE DIVISION USING LK-TXN-FUNCTION-CD
012900                                 LK-TXN-CURRENT-BALANCE
013000                                 LK-TXN-AMOUNT
013100                                 LK-TXN-ACCOUNT-ID
013200                                 LK-TXN-CALLER-TX-ID
013300                                 LK-TXN-DESCRIPTION
013400                                 LK-TXN-RESULT-AREA.
013500      *
013600      * 0000-MAIN - BUILDS THE TIMESTAMP FIRST (NEEDED REGARDLESS OF
013700      * WHICH LEG RUNS), THEN DISPATCHES ON FUNCTION CODE, THEN BUILDS
013800      * THE TRANSACTION ID LAST SINCE IT NEEDS THE CALLER'S TX-ID
013900      * NUMBER BUT NOT THE CALCULATED BALANCE.
014000       0000-MAIN.
014100           PERFORM 1000-BUILD-TIMESTAMP THRU 1000-EXIT
014200           IF LK-TXN-IS-DEPOSIT
014300               PERFORM 2000-APPLY-DEPOSIT THRU 2000-EXIT
014400           ELSE
014500               PERFORM 2100-APPLY-WITHDRAWAL THRU 2100-EXIT
014600           END-IF
014700           PERFORM 3000-BUILD-TX-ID THRU 3000-EXIT
014800           GOBACK.
014900      *
015000      * BUILDS A HUMAN-READABLE TIMESTAMP OF THE FORM
015100      * CCYY-MM-DD-HH.MIN.SS.HS0000 BY PULLING THE SYSTEM DATE AND
015200      * TIME AND STRINGING THE COMPONENT FIELDS TOGETHER WITH LITERAL
015300      * SEPARATORS.  THE TRAILING '0000' PADS OUT TO THE SAME WIDTH
015400      * AS A MICROSECOND-RESOLUTION TIMESTAMP ELSEWHERE IN THE SUITE
015500      * SO DOWNSTREAM SORT COMPARISONS LINE UP COLUMN FOR COLUMN.
015600       1000-BUILD-TIMESTAMP.
015700           ACCEPT WS-DATE-8 FROM DATE YYYYMMDD
015800           ACCEPT WS-TIME-8 FROM TIME
015900           STRING WS-DATE-CCYY             DELIMITED BY SIZE
016000                  '-'                      DELIMITED BY SIZE
016100                  WS-DATE-MM               DELIMITED BY SIZE
016200                  '-'                      DELIMITED BY SIZE
016300                  WS-DATE-DD               DELIMITED BY SIZE
016400                  '-'                      DELIMITED BY SIZE
016500                  WS-TIME-HH               DELIMITED BY SIZE
016600                  '.'                      DELIMITED BY SIZE
016700                  WS-TIME-MIN              DELIMITED BY SIZE
016800                  '.'                      DELIMITED BY SIZE
016900                  WS-TIME-SS               DELIMITED BY SIZE
017000                  '.'                      DELIMITED BY SIZE
017100                  WS-TIME-HS               DELIMITED BY SIZE
017200                  '0000'                   DELIMITED BY SIZE
017300               INTO LK-TXN-TIMESTAMP.
017400       1000-EXIT.
017500           EXIT.
017600      *
017700      * DEPOSIT LEG - SIMPLE ADDITION, ENDING BALANCE ALWAYS GOES UP
017800      * (OR STAYS THE SAME IF THE AMOUNT IS ZERO).  'DR' IS THE
017900      * SHOP'S SHORTHAND FOR A DEBIT-TO-THE-BANK / CREDIT-TO-THE-
018000      * CUSTOMER MOVEMENT, I.E. MONEY COMING IN.
018100       2000-APPLY-DEPOSIT.
018200           ADD LK-TXN-AMOUNT TO LK-TXN-CURRENT-BALANCE
018300               GIVING LK-TXN-ENDING-BALANCE
018400           MOVE 'DR' TO LK-TXN-TYPE-CD.
018500       2000-EXIT.
018600           EXIT.
018700      *
018800      * 04/27/04 TSN WAL-0266 - THIS STEP DOES NOT TEST FOR A
018900      * NEGATIVE RESULT.  THE INSUFFICIENT-FUNDS RULE BELONGS TO THE
019000      * ACCOUNT POSTING ENGINE, NOT HERE - A "WHAT-IF" CALLER IS
019100      * ENTITLED TO SEE A NEGATIVE PREVIEW BALANCE.
019200      * WITHDRAWAL LEG - SIMPLE SUBTRACTION.  'CR' IS THE SHOP'S
019300      * SHORTHAND FOR MONEY GOING OUT.  WHETHER THE RESULTING
019400      * NEGATIVE BALANCE IS ACTUALLY ALLOWED IS WALACCT1'S CALL, NOT
019500      * OURS - SEE THE CHANGE LOG ABOVE.
019600       2100-APPLY-WITHDRAWAL.
019700           SUBTRACT LK-TXN-AMOUNT FROM LK-TXN-CURRENT-BALANCE
019800               GIVING LK-TXN-ENDING-BALANCE
019900           MOVE 'CR' TO LK-TXN-TYPE-CD.
020000       2100-EXIT.
020100           EXIT.
020200      *
020300      * BUILDS THE UNIQUE TRANSACTION ID OF THE FORM
020400      * <ACCOUNT-ID>TX<SEQUENCE-NUMBER>, E.G. "ACCT00001TX7".  THE
020500      * ACCOUNT ID IS STRUNG WITH DELIMITED BY SPACE SO ITS TRAILING
020600      * FILLER SPACES ARE DROPPED; THE SEQUENCE NUMBER IS SCANNED PAST
020700      * ITS LEADING EDIT-SUPPRESSION SPACES SO NO SPACE EVER LANDS
020800      * INSIDE THE FINAL ID.
020900       3000-BUILD-TX-ID.
021000           MOVE LK-TXN-CALLER-TX-ID TO WS-TX-ID-EDIT
021100           PERFORM 3010-SCAN-DIGIT
021200               VARYING WS-SCAN-SUB FROM 1 BY 1
021300               UNTIL WS-SCAN-SUB > 9
021400                  OR WS-TX-ID-EDIT (WS-SCAN-SUB:1) NOT = SPACE
021500           STRING LK-TXN-ACCOUNT-ID         DELIMITED BY SPACE
021600                  'TX'                      DELIMITED BY SIZE
021700                  WS-TX-ID-EDIT (WS-SCAN-SUB:) DELIMITED BY SIZE
021800               INTO LK-TXN-UUID.
021900       3000-EXIT.
022000           EXIT.
022100      *
022200      * EMPTY PERFORM BODY - AS IN WALACCT1'S SCAN PARAGRAPH, THE
022300      * VARYING CLAUSE ON THE CALLING PERFORM DOES ALL THE WORK.
022400       3010-SCAN-DIGIT.
022500           CONTINUE.
