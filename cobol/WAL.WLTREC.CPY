000100      *****************************************************************
000200      * WAL.WLTREC     WALLET MASTER RECORD
000300      * SYSTEM.......  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION..  ONE ENTRY PER WALLET.  WALLET-ACCOUNT-COUNT
000500      *                DRIVES THE NEXT ACCOUNT-ID SUFFIX ASSIGNED
000600      *                UNDER THIS WALLET.
000700      *****************************************************************
000800      * CHANGE LOG
000900      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001000      * 03/11/87  RDH  WAL-0003   INITIAL RELEASE - WALLET MASTER
001100      * 09/22/88  RDH  WAL-0039   ADDED WLT-STATUS-CD / CREATED-DT
001200      * 01/08/99  CJP  WAL-0208   Y2K - EXPANDED CREATED-DT TO CCYY
001300      *****************************************************************
001400       01  WLT01-WALLET-RECORD.
001500           05  WLT-RECORD-TYPE-CD         PIC X(01).
001600               88  WLT-RECORD-TYPE-WALLET     VALUE 'W'.
001700           05  WLT-WALLET-UID             PIC X(20).
001800           05  WLT-REGION-CODE            PIC X(02).
001900           05  WLT-REGION-CODE-NBR REDEFINES
002000               WLT-REGION-CODE            PIC 9(02).
002100           05  WLT-ACCOUNT-COUNT          PIC 9(04).
002200           05  WLT-ACCOUNT-COUNT-ALPHA REDEFINES
002300               WLT-ACCOUNT-COUNT          PIC X(04).
002400           05  WLT-STATUS-CD              PIC X(01).
002500               88  WLT-STATUS-ACTIVE          VALUE 'A'.
002600               88  WLT-STATUS-CLOSED          VALUE 'C'.
002700           05  WLT-CREATED-DT             PIC 9(08).
002800           05  WLT-CREATED-DT-BRK REDEFINES
002900               WLT-CREATED-DT.
003000               10  WLT-CREATED-CCYY       PIC 9(04).
003100               10  WLT-CREATED-MM         PIC 9(02).
003200               10  WLT-CREATED-DD         PIC 9(02).
003300           05  FILLER                     PIC X(44).
