000100      *****************************************************************
000200      * PROGRAM.....  WALWLT1
000300      * TITLE.......  WALLET ACCOUNT-GROUP OPERATIONS
000400      * FUNCTION....  CREATES WALLETS AND THE ACCOUNTS UNDER THEM,
000500      *               RESOLVES AN ACCOUNT NAME TO AN ACCOUNT-ID WITHIN
000600      *               A WALLET, AND DRIVES DEPOSIT/WITHDRAW/TRANSFER/
000700      *               HISTORY OPERATIONS BY NAME THROUGH WALACCT1.
000800      *               OWNS ACCOUNT-FILE AND TRANSACTION-FILE - THE
000900      *               CALLING PROGRAM OWNS ONLY WALLET-FILE AND MUST
001000      *               CALL THE OPEN-FILES FUNCTION ONCE AT JOB START
001100      *               AND CLOSE-FILES ONCE AT JOB END.
001200      *
001300      * THIS IS THE MIDDLE LAYER OF THE LEDGER SUITE.  IT TRANSLATES
001400      * "BY NAME" OPERATIONS (WHAT A WALLET HOLDER TYPES OR A BATCH
001500      * INPUT RECORD SUPPLIES) INTO "BY RELATIVE RECORD NUMBER"
001600      * OPERATIONS (WHAT ACCOUNT-FILE ACTUALLY NEEDS), AND THEN HANDS
001700      * THE ACTUAL BALANCE ARITHMETIC OFF TO WALACCT1.  THE TWO
001800      * IN-MEMORY INDEX TABLES BELOW (NAME-INDEX AND RRN-INDEX) ARE
001900      * THE WHOLE REASON THIS TRANSLATION IS FAST - WITHOUT THEM,
002000      * EVERY "BY NAME" CALL WOULD REQUIRE A SEQUENTIAL SCAN OF
002100      * ACCOUNT-FILE.
002200      *****************************************************************
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID.    WALWLT1.
002500       AUTHOR.        L M KOWALCZYK.
002600       INSTALLATION.  LEDGER-SYSTEMS-GROUP.
002700       DATE-WRITTEN.  06/10/1991.
002800       DATE-COMPILED.
002900       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000      *****************************************************************
003100      * CHANGE LOG
003200      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
003300      * 06/10/91  LMK  WAL-0128   INITIAL RELEASE - CREATE WALLET,
003400      *                           CREATE ACCOUNT, DEPOSIT/WITHDRAW
003500      *                           BY NAME
003600      * 06/21/91  LMK  WAL-0130   ADDED TRANSFER(AMOUNT,FROM,TO) -
003700      *                           WITHDRAWAL LEG MUST SUCCEED BEFORE
003800      *                           THE DEPOSIT LEG IS EVER ATTEMPTED
003900      * 07/03/91  LMK  WAL-0131   ADDED HISTORY-BY-NAME
004000      * 01/08/99  CJP  WAL-0212   Y2K - WLT-CREATED-DT WRITTEN WITH
004100      *                           4-DIGIT CCYY (SEE WAL.WLTREC LOG)
004200      * 05/02/02  TSN  WAL-0253   ACCOUNT-FILE RRN INDEX RAISED FROM
004300      *                           200 TO 500 ENTRIES - SEE WAL.RRNIDX
004400      * 11/14/04  TSN  WAL-0267   FIXED: WITHDRAW LEG OF A TRANSFER NO
004500      *                           LONGER REWRITES ACCOUNT-FILE WHEN
004600      *                           THE INSUFFICIENT-FUNDS CHECK FAILS -
004700      *                           DESTINATION ACCOUNT WAS CORRECT BUT
004800      *                           THE SOURCE RECORD WAS BEING REWRITTEN
004900      *                           WITH ITS OWN UNCHANGED IMAGE, WHICH
005000      *                           COST AN UNNECESSARY I/O ON EVERY
005100      *                           REJECTED TRANSFER
005200      * 11/19/07  DKR  WAL-0289   WS-ACCT-RRN AND WS-NEXT-RRN RELEVELED
005300      *                           FROM 01 TO 77 PER SHOP STANDARD FOR
005400      *                           STANDALONE SCRATCH COUNTERS - BOTH
005500      *                           WERE ALREADY ONE-FIELD GROUPS WITH NO
005600      *                           CHILDREN, NO LOGIC CHANGE.
005700      *****************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400      *    DYNAMIC ACCESS BECAUSE THIS PROGRAM BOTH READS AN ACCOUNT
006500      *    BY ITS RESOLVED RRN (WS-ACCT-RRN, SET FROM THE RRN INDEX)
006600      *    AND WRITES NEW ACCOUNTS SEQUENTIALLY AS THEY ARE CREATED.
006700           SELECT ACCOUNT-FILE ASSIGN TO WALACCTF
006800               ORGANIZATION IS RELATIVE
006900               ACCESS MODE IS DYNAMIC
007000               RELATIVE KEY IS WS-ACCT-RRN
007100               FILE STATUS IS WS-ACCOUNT-FILE-STATUS.
007200      *    TRANSACTION-FILE IS WRITE-ONLY AND ALWAYS APPENDED TO -
007300      *    EXTEND MODE SO A RERUN NEVER OVERWRITES A PRIOR RUN'S
007400      *    POSTED TRANSACTIONS.
007500           SELECT TRANSACTION-FILE ASSIGN TO WALTXNF
007600               ORGANIZATION IS SEQUENTIAL
007700               FILE STATUS IS WS-TRANSACTION-FILE-STATUS.
007800      *
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  ACCOUNT-FILE.
008200           COPY WAL.ACCTREC.CPY.
008300       FD  TRANSACTION-FILE.
008400           COPY WAL.TXNREC.CPY.
008500      *
008600       WORKING-STORAGE SECTION.
008700      *
008800      * 11/19/07 DKR WAL-0289 - BOTH RELEVELED FROM 01 TO 77.
008900      * WS-ACCT-RRN IS THE FILE-CONTROL RELATIVE KEY - SET FROM
009000      * WS-RESOLVED-RRN BEFORE EVERY READ/REWRITE, AND FROM
009100      * WS-NEXT-RRN WHEN A NEW ACCOUNT IS WRITTEN.  WS-NEXT-RRN IS
009200      * THE HIGH-WATER MARK OF RELATIVE RECORD NUMBERS ALREADY
009300      * ASSIGNED - IT ONLY EVER GOES UP, NEVER REUSED, EVEN IF AN
009400      * ACCOUNT WERE EVER LOGICALLY REMOVED (THIS SUITE HAS NO DELETE).
009500       77  WS-ACCT-RRN                    PIC 9(09) COMP.
009600       77  WS-NEXT-RRN                    PIC 9(09) COMP VALUE 0.
009700      *
009800      * FILE-STATUS PAIR, PLUS A REDEFINITION AS A TWO-ENTRY TABLE SO
009900      * A DIAGNOSTIC DISPLAY CAN WALK BOTH STATUSES WITH ONE SUBSCRIPT
010000      * INSTEAD OF TWO SEPARATE MOVE STATEMENTS.  NEITHER THIS GROUP
010100      * NOR ITS REDEFINITION CARRIES A FILLER PAD - THE REDEFINITION
010200      * MUST NOT EXCEED THE BASE ITEM'S SIZE, AND THE BASE ITEM ITSELF
010300      * IS ALREADY FULLY ACCOUNTED FOR BY THE TWO STATUS FIELDS.
010400       01  WS-FILE-STATUS-AREA.
010500           05  WS-ACCOUNT-FILE-STATUS     PIC X(02).
010600           05  WS-TRANSACTION-FILE-STATUS PIC X(02).
010700       01  WS-FILE-STATUS-BRK REDEFINES
010800           WS-FILE-STATUS-AREA.
010900           05  WS-FILE-STATUS-ENTRY       PIC X(02) OCCURS 2 TIMES.
011000      *
011100      * A NON-ZERO ENTRY IN EITHER POSITION OF WS-FILE-STATUS-ENTRY
011200      * AFTER ANY I/O VERB IS A HARD FAILURE IN THIS SHOP'S FILE
011300      * HANDLING CONVENTION - THIS PROGRAM RELIES ON THE INVALID KEY
011400      * AND AT END PHRASES ON THE VERBS THEMSELVES RATHER THAN AN
011500      * EXPLICIT FILE STATUS TEST AFTER EVERY READ/WRITE/REWRITE.
011600      *
011700      * WORK AREA FOR 2900-RESOLVE-ACCOUNT-NAME - THE ONE PARAGRAPH
011800      * EVERY "BY NAME" FUNCTION CALLS FIRST.  WS-RESOLVE-FOUND-SW
011900      * TELLS THE CALLING PARAGRAPH WHETHER THE NAME RESOLVED AT ALL;
012000      * IF IT DID, WS-RESOLVED-ACCT-ID AND WS-RESOLVED-RRN ARE BOTH
012100      * SET AND MAY BE USED TOGETHER.
012200       01  WS-RESOLVE-WORK.
012300           05  WS-RESOLVE-FOUND-SW        PIC X(01).
012400               88  WS-RESOLVE-FOUND           VALUE 'Y'.
012500               88  WS-RESOLVE-NOT-FOUND        VALUE 'N'.
012600           05  WS-RESOLVED-ACCT-ID        PIC X(20).
012700           05  WS-RESOLVED-RRN            PIC 9(09) COMP.
012800           05  FILLER                     PIC X(04).
012900      *
013000      * TWENTY BYTES FOR WS-RESOLVED-ACCT-ID MATCHES ACT-ACCT-ID'S
013100      * WIDTH IN WAL.ACCTREC EXACTLY - NO TRUNCATION IS POSSIBLE
013200      * WHEN COPYING AN ACCOUNT-ID OUT OF THE NAME-INDEX TABLE.
013300      *
013400      * FIXED ARGUMENT BLOCK PASSED TO WALACCT1 ON EVERY CALL IN THIS
013500      * PROGRAM - THE FUNCTION CODE CHANGES (CRAC/DEP /WDR /QHST) BUT
013600      * THE SHAPE OF THE CALL NEVER DOES.  WS-ACT-BALANCE-OUT IS NOT
013700      * CURRENTLY FORWARDED TO ANY CALLER OF THIS PROGRAM - IT IS HELD
013800      * HERE PURELY BECAUSE WALACCT1'S CALLING SEQUENCE REQUIRES AN
013900      * ARGUMENT IN THAT POSITION.
014000       01  WS-ACCT-CALL-WORK.
014100           05  WS-ACT-FUNCTION-CD         PIC X(04).
014200           05  WS-ACT-BALANCE-OUT         PIC S9(27)V9(09) COMP-3.
014300           05  WS-ACT-RETURN-CD           PIC X(02).
014400               88  WS-ACT-RETURN-OK             VALUE '00'.
014500               88  WS-ACT-RETURN-INSUFF-FUNDS   VALUE '10'.
014600           05  FILLER                     PIC X(04).
014700      *
014800      * THESE TWO 88-LEVELS MIRROR WALACCT1'S OWN LK-ACT-RETURN-OK
014900      * AND LK-ACT-RETURN-INSUFF-FUNDS DEFINITIONS EXACTLY, SINCE
015000      * WS-ACT-RETURN-CD IS WHAT WALACCT1'S LK-ACT-RETURN-CD MOVES
015100      * INTO ON RETURN FROM EVERY CALL IN THIS PROGRAM.
015200      *
015300      * WORK AREA FOR 1150-NEXT-ACCOUNT-ID'S DIGIT-SCAN - SEE THE
015400      * PARAGRAPH BANNER THERE FOR THE ACCOUNT-ID FORMAT ITSELF.
015500       01  WS-NEXT-ACCT-ID-WORK.
015600           05  WS-SEQ-EDIT                PIC Z(03)9.
015700           05  WS-SEQ-EDIT-BRK REDEFINES
015800               WS-SEQ-EDIT                PIC X(04).
015900           05  WS-SEQ-SUB                 PIC 9(02) COMP.
016000           05  FILLER                     PIC X(04).
016100      *
016200      * WORK AREA FOR 1160-INSERT-NAME-INDEX'S SORTED-INSERT LOGIC.
016300      * WS-NEW-KEY AND WS-EXIST-KEY ARE BUILT BY CONCATENATING
016400      * WALLET-UID AND ACCOUNT-NAME SO A SINGLE STRING COMPARE DOES
016500      * THE JOB OF COMPARING BOTH FIELDS AT ONCE, IN THE SAME ORDER
016600      * THE NAME-INDEX TABLE ITSELF IS KEYED.
016700       01  WS-NAME-INSERT-WORK.
016800           05  WS-NAME-INS-POS            PIC 9(04) COMP.
016900           05  WS-NAME-SCAN-SUB           PIC 9(04) COMP.
017000           05  WS-NAME-SHIFT-SUB          PIC 9(04) COMP.
017100           05  WS-NAME-PREV-SUB           PIC 9(04) COMP.
017200           05  WS-NAME-DUP-SW             PIC X(01).
017300               88  WS-NAME-IS-DUPLICATE       VALUE 'Y'.
017400           05  WS-NEW-KEY                 PIC X(70).
017500           05  WS-NEW-KEY-BRK REDEFINES
017600               WS-NEW-KEY.
017700               10  WS-NEW-KEY-WALLET-UID  PIC X(20).
017800               10  WS-NEW-KEY-ACCT-NAME   PIC X(50).
017900           05  WS-EXIST-KEY                PIC X(70).
018000           05  FILLER                     PIC X(04).
018100      *
018200      * SEVENTY BYTES IS 20 (WALLET-UID) PLUS 50 (ACCOUNT-NAME) - WIDE
018300      * ENOUGH TO HOLD THE CONCATENATION WITH NO TRUNCATION, SINCE
018400      * THOSE ARE EXACTLY THE WIDTHS OF WLT-WALLET-UID AND
018500      * LK-WLT-ACCT-NAME RESPECTIVELY.
018600      *
018700      * SCRATCH AREA FOR THE BALANCE-FORMAT TABLE PASSED THROUGH TO
018800      * WALACCT1 ON EVERY CALL - THIS PROGRAM NEVER DISPLAYS A
018900      * FORMATTED BALANCE ITSELF, SO IT IS NOT PART OF OUR LINKAGE.
019000           COPY WAL.FMTBAL.CPY.
019100      *
019200       LINKAGE SECTION.
019300      * THE LINKAGE SECTION BELOW IS LONG BECAUSE THIS PROGRAM SITS
019400      * IN THE MIDDLE OF THE CALL CHAIN - IT MUST CARRY EVERY FIELD
019500      * WALACCT1 NEEDS PLUS THE NAME-RESOLUTION FIELDS OF ITS OWN,
019600      * ALL OF WHICH THE TOP-LEVEL CALLER (THE BATCH DRIVER OR
019700      * WALTEST1) MUST ALLOCATE AND CARRY FORWARD ACROSS EVERY CALL
019800      * FOR THE LIFE OF THE RUN.
019900      * LK-WLT-FUNCTION-CD SELECTS ONE OF THE EIGHT OPERATIONS BELOW.
020000      * EACH 88-LEVEL NAME BELOW READS LIKE A SENTENCE IN THE
020100      * EVALUATE IN 0000-MAIN - THIS IS DELIBERATE; A MAINTAINER
020200      * READING THE DISPATCH LOGIC SHOULD NOT HAVE TO CROSS-REFERENCE
020300      * THE LITERAL FUNCTION-CODE VALUES AGAINST THIS LIST.
020400      * OPEN-FILES/CLOSE-FILES ARE BRACKETING CALLS - THE BATCH DRIVER
020500      * MUST CALL OPEN-FILES EXACTLY ONCE BEFORE ANY OTHER FUNCTION
020600      * AND CLOSE-FILES EXACTLY ONCE AT THE END OF THE RUN.
020700       01  LK-WLT-FUNCTION-CD             PIC X(04).
020800           88  LK-WLT-FN-OPEN-FILES           VALUE 'OPEN'.
020900           88  LK-WLT-FN-CLOSE-FILES          VALUE 'CLOS'.
021000           88  LK-WLT-FN-CREATE-WALLET        VALUE 'CRWL'.
021100           88  LK-WLT-FN-CREATE-ACCT          VALUE 'CRAC'.
021200           88  LK-WLT-FN-DEPOSIT              VALUE 'DEP '.
021300           88  LK-WLT-FN-WITHDRAW             VALUE 'WDR '.
021400           88  LK-WLT-FN-TRANSFER             VALUE 'XFER'.
021500           88  LK-WLT-FN-HISTORY              VALUE 'HIST'.
021600      *
021700           COPY WAL.WLTREC.CPY.
021800      *
021900      * LK-WLT-DUP-WALLET-SW IS SET BY THE CALLER BEFORE A CREATE-
022000      * WALLET CALL - SEE 1000-CREATE-WALLET'S BANNER FOR WHY THIS
022100      * PROGRAM DOES NOT CHECK FOR ITSELF.
022200       01  LK-WLT-DUP-WALLET-SW           PIC X(01).
022300      * ACCOUNT NAME(S) FOR THE "BY NAME" FUNCTIONS - TO-ACCT-NAME IS
022400      * ONLY USED BY TRANSFER, WHERE ACCT-NAME IS THE SOURCE.
022500       01  LK-WLT-ACCT-NAME               PIC X(50).
022600       01  LK-WLT-TO-ACCT-NAME            PIC X(50).
022700       01  LK-WLT-AMOUNT                  PIC S9(27)V9(09) COMP-3.
022800       01  LK-WLT-DESCRIPTION             PIC X(50).
022900      * AMOUNT AND DESCRIPTION ARE SHARED ACROSS DEPOSIT, WITHDRAW
023000      * AND BOTH LEGS OF TRANSFER - NONE OF THOSE FUNCTIONS NEEDS A
023100      * SEPARATE FIELD OF ITS OWN SINCE ONLY ONE FUNCTION RUNS PER
023200      * CALL.
023300       01  LK-WLT-HISTORY-LIMIT           PIC 9(04) COMP-3.
023400       01  LK-WLT-HISTORY-RETURNED-CT     PIC 9(04) COMP-3.
023500      *
023600      * BOTH FIELDS ARE COMP-3 RATHER THAN COMP TO MATCH THE SHOP'S
023700      * HISTORY-RELATED FIELDS ELSEWHERE IN THE SUITE (SEE
023800      * WAL.HSTBUF) - NEITHER ONE IS AN ARRAY SUBSCRIPT, SO THE
023900      * USUAL COMP-FOR-SUBSCRIPTS RULE DOES NOT APPLY HERE.
024000      * THE RELATIVE RECORD NUMBER OF WHICHEVER ACCOUNT WAS LAST
024100      * TOUCHED BY THIS CALL - SET ON CREATE-ACCT, DEPOSIT, WITHDRAW,
024200      * AND THE WITHDRAWAL LEG OF A TRANSFER (NOT THE DEPOSIT LEG, SO
024300      * A TRANSFER ALWAYS REPORTS THE SOURCE ACCOUNT'S RRN).
024400       01  LK-WLT-LAST-RRN                PIC 9(09) COMP.
024500      *
024600      * THE NAME-INDEX AND RRN-INDEX TABLES ARE THE WHOLE ACCOUNT
024700      * DIRECTORY FOR THIS JOB - BUILT UP ENTRY BY ENTRY AS ACCOUNTS
024800      * ARE CREATED, CARRIED FORWARD BY THE CALLER ACROSS EVERY CALL
024900      * IN THE RUN.  WRK08-ACCOUNT-HISTORY-TABLE IS THE PARALLEL
025000      * PER-ACCOUNT HISTORY STORE, INDEXED THE SAME WAY AS THE RRN
025100      * INDEX.  WRK06-HISTORY-BUFFER IS THE SCRATCH AREA USED TO HAND
025200      * ONE ACCOUNT'S HISTORY TO AND FROM WALACCT1 ON A SINGLE CALL.
025300           COPY WAL.NMIDX.CPY.
025400           COPY WAL.RRNIDX.CPY.
025500           COPY WAL.HSTTBL.CPY.
025600           COPY WAL.HSTBUF.CPY.
025700      *
025800       01  LK-WLT-RETURN-CD               PIC X(02).
025900           88  LK-WLT-RETURN-OK                   VALUE '00'.
026000           88  LK-WLT-RETURN-INSUFF-FUNDS         VALUE '10'.
026100           88  LK-WLT-RETURN-DUP-ACCT-NAME        VALUE '20'.
026200           88  LK-WLT-RETURN-DUP-WALLET-UID       VALUE '21'.
026300           88  LK-WLT-RETURN-UNKNOWN-ACCT-NAME    VALUE '30'.
026400      *
026500      * RETURN-CODE RANGES ARE RESERVED BY TENS SO A FUTURE FAILURE
026600      * CATEGORY CAN BE ADDED WITHOUT RENUMBERING THE EXISTING ONES -
026700      * 00 IS ALWAYS SUCCESS, 10-19 IS RESERVED FOR FUNDS-RELATED
026800      * FAILURES, 20-29 FOR DUPLICATE-KEY FAILURES, 30-39 FOR
026900      * NAME-RESOLUTION FAILURES, AND 99 IS THE CATCH-ALL UNKNOWN-
027000      * FUNCTION-CODE CASE SET IN 0000-MAIN.
027100      *
027200       PROCEDURE DIVISION USING LK-WLT-FUNCTION-CD
027300                                 WLT01-WALLET-RECORD
027400                                 LK-WLT-DUP-WALLET-SW
027500                                 LK-WLT-ACCT-NAME
027600                                 LK-WLT-TO-ACCT-NAME
027700                                 LK-WLT-AMOUNT
027800                                 LK-WLT-DESCRIPTION
027900                                 LK-WLT-HISTORY-LIMIT
028000                                 LK-WLT-HISTORY-RETURNED-CT
028100                                 LK-WLT-LAST-RRN
028200                                 WRK05-ACCOUNT-NAME-INDEX
028300                                 WRK07-ACCOUNT-RRN-INDEX
028400                                 WRK08-ACCOUNT-HISTORY-TABLE
028500                                 WRK06-HISTORY-BUFFER
028600                                 LK-WLT-RETURN-CD.
028700      *
028800      * 0000-MAIN - SINGLE ENTRY POINT.  LIKE WALACCT1, ALWAYS CLEARS
028900      * THE RETURN CODE TO '00' FIRST SO A REUSED LINKAGE AREA NEVER
029000      * CARRIES A STALE FAILURE CODE INTO THE NEXT CALL.
029100       0000-MAIN.
029200           MOVE '00' TO LK-WLT-RETURN-CD
029300           EVALUATE TRUE
029400               WHEN LK-WLT-FN-OPEN-FILES
029500                   PERFORM 9000-OPEN-FILES THRU 9000-EXIT
029600               WHEN LK-WLT-FN-CLOSE-FILES
029700                   PERFORM 9100-CLOSE-FILES THRU 9100-EXIT
029800               WHEN LK-WLT-FN-CREATE-WALLET
029900                   PERFORM 1000-CREATE-WALLET THRU 1000-EXIT
030000               WHEN LK-WLT-FN-CREATE-ACCT
030100                   PERFORM 1100-CREATE-ACCOUNT THRU 1100-EXIT
030200               WHEN LK-WLT-FN-DEPOSIT
030300                   PERFORM 2000-DEPOSIT-BY-NAME THRU 2000-EXIT
030400               WHEN LK-WLT-FN-WITHDRAW
030500                   PERFORM 2100-WITHDRAW-BY-NAME THRU 2100-EXIT
030600               WHEN LK-WLT-FN-TRANSFER
030700                   PERFORM 3000-TRANSFER THRU 3000-EXIT
030800               WHEN LK-WLT-FN-HISTORY
030900                   PERFORM 4000-HISTORY-BY-NAME THRU 4000-EXIT
031000               WHEN OTHER
031100                   MOVE '99' TO LK-WLT-RETURN-CD
031200           END-EVALUATE
031300           GOBACK.
031400      *
031500      * OPENS BOTH FILES THIS PROGRAM OWNS.  ACCOUNT-FILE IS OPENED
031600      * I-O BECAUSE BOTH READS (RESOLVE-BY-RRN) AND WRITES (NEW
031700      * ACCOUNTS) HAPPEN WITHIN THE SAME RUN.
031800       9000-OPEN-FILES.
031900           OPEN I-O ACCOUNT-FILE
032000           OPEN EXTEND TRANSACTION-FILE.
032100       9000-EXIT.
032200           EXIT.
032300      *
032400      * A REAL PRODUCTION RUN WOULD CHECK WS-ACCOUNT-FILE-STATUS AND
032500      * WS-TRANSACTION-FILE-STATUS HERE AND ABEND ON ANYTHING OTHER
032600      * THAN '00'/'05' - LEFT AS FUTURE WORK SINCE NO RUN IN
032700      * PRODUCTION HAS YET HIT A BAD OPEN.
032800      *
032900      * CLOSES BOTH FILES - MUST BE CALLED EXACTLY ONCE AT JOB END OR
033000      * THE TRANSACTION-FILE'S FINAL BLOCK MAY NOT FLUSH.
033100       9100-CLOSE-FILES.
033200           CLOSE ACCOUNT-FILE
033300           CLOSE TRANSACTION-FILE.
033400       9100-EXIT.
033500           EXIT.
033600      *
033700      * CLOSING ACCOUNT-FILE FLUSHES ANY REWRITTEN RECORDS STILL IN
033800      * THE OPERATING SYSTEM'S BUFFERS - SKIPPING THIS CALL AT JOB
033900      * END CAN LOSE THE LAST FEW POSTINGS OF A RUN.
034000      *
034100      * REJECTS A DUPLICATE WALLET-UID - THE CALLER HAS ALREADY
034200      * SCANNED WALLET-FILE AND TELLS US THE ANSWER IN
034300      * LK-WLT-DUP-WALLET-SW BECAUSE WALLET-FILE ITSELF IS NOT
034400      * OPENED BY THIS PROGRAM.
034500       1000-CREATE-WALLET.
034600      *    NOTHING BELOW THIS LINE TOUCHES ACCOUNT-FILE OR
034700      *    TRANSACTION-FILE - A NEW WALLET HAS NO ACCOUNTS YET.
034800           IF LK-WLT-DUP-WALLET-SW = 'Y'
034900               SET LK-WLT-RETURN-DUP-WALLET-UID TO TRUE
035000               GO TO 1000-EXIT
035100           END-IF
035200           MOVE 'W' TO WLT-RECORD-TYPE-CD
035300           MOVE ZERO TO WLT-ACCOUNT-COUNT
035400           MOVE 'A' TO WLT-STATUS-CD
035500           ACCEPT WLT-CREATED-DT FROM DATE YYYYMMDD.
035600       1000-EXIT.
035700           EXIT.
035800      *
035900      * CREATES AN ACCOUNT UNDER WLT01-WALLET-RECORD.  REJECTS A
036000      * DUPLICATE NAME WITHIN THE WALLET WITHOUT TOUCHING THE
036100      * ACCOUNT-COUNT OR WRITING ANY FILE.
036200       1100-CREATE-ACCOUNT.
036300           PERFORM 1160-INSERT-NAME-INDEX THRU 1160-EXIT
036400      *    WS-NEW-KEY-BRK's WALLET-UID/ACCT-NAME BREAKOUT IS NOT
036500      *    NEEDED FOR THE COMPARE ITSELF (WS-NEW-KEY IS COMPARED
036600      *    WHOLE IN 1161-TEST-INSERT-POS) BUT LETS AN OPERATOR READ
036700      *    THE REJECTED NAME STRAIGHT OFF A DUMP WITHOUT COUNTING
036800      *    BYTES INTO THE CONCATENATED KEY.
036900           IF WS-NAME-IS-DUPLICATE
037000               SET LK-WLT-RETURN-DUP-ACCT-NAME TO TRUE
037100               GO TO 1100-EXIT
037200           END-IF
037300           PERFORM 1150-NEXT-ACCOUNT-ID THRU 1150-EXIT
037400           MOVE LK-WLT-ACCT-NAME TO ACT-ACCT-NAME
037500           MOVE WLT-WALLET-UID TO ACT-PARENT-WALLET-ID
037600           MOVE WLT-REGION-CODE TO ACT-REGION-CODE
037700      *    'CRAC' TELLS WALACCT1 TO ZERO THE NEW ACCOUNT'S BALANCE
037800      *    AND TX-ID COUNTER - SEE ITS 1000-CREATE-ACCOUNT PARAGRAPH.
037900           MOVE 'CRAC' TO WS-ACT-FUNCTION-CD
038000           CALL 'WALACCT1' USING WS-ACT-FUNCTION-CD
038100                                  ACT01-ACCOUNT-RECORD
038200                                  TXN01-TRANSACTION-RECORD
038300                                  LK-WLT-AMOUNT
038400                                  LK-WLT-DESCRIPTION
038500                                  WS-ACT-BALANCE-OUT
038600                                  FMT01-FORMATTED-BALANCE
038700                                  FMT02-REGION-VALUES
038800                                  WRK06-HISTORY-BUFFER
038900                                  LK-WLT-HISTORY-LIMIT
039000                                  LK-WLT-HISTORY-RETURNED-CT
039100                                  WS-ACT-RETURN-CD
039200      *    ASSIGNS THE NEXT RELATIVE RECORD NUMBER AND WRITES THE NEW
039300      *    ACCOUNT - WS-NEXT-RRN ONLY EVER CLIMBS, SO THIS NUMBER IS
039400      *    GUARANTEED NOT YET IN USE.
039500           ADD 1 TO WS-NEXT-RRN
039600           MOVE WS-NEXT-RRN TO WS-ACCT-RRN
039700           WRITE ACT01-ACCOUNT-RECORD
039800               INVALID KEY MOVE '99' TO LK-WLT-RETURN-CD
039900           END-WRITE
040000      *    ADDS THE NEW ACCOUNT TO THE RRN INDEX AND GIVES IT AN
040100      *    EMPTY HISTORY SLOT IN THE HISTORY TABLE AT THE SAME
040200      *    SUBSCRIPT - THE TWO TABLES ARE KEPT IN PARALLEL BY DESIGN
040300      *    SO ONE SUBSCRIPT SERVES BOTH.
040400           ADD 1 TO WRK-RRN-INDEX-CT
040500           SET WRK-RRN-IDX TO WRK-RRN-INDEX-CT
040600           MOVE ACT-ACCT-ID TO WRK-RRN-INDEX-ACCT-ID (WRK-RRN-IDX)
040700           MOVE WS-NEXT-RRN TO WRK-RRN-INDEX-RRN (WRK-RRN-IDX)
040800           SET WRK08-ACCT-IDX TO WRK-RRN-INDEX-CT
040900           MOVE ZERO TO WRK08-HISTORY-CT (WRK08-ACCT-IDX)
041000           ADD 1 TO WLT-ACCOUNT-COUNT
041100           MOVE WS-NEXT-RRN TO LK-WLT-LAST-RRN.
041200       1100-EXIT.
041300           EXIT.
041400      *
041500      * NOTE THE ORDER OF OPERATIONS ABOVE: THE CALL TO WALACCT1
041600      * HAPPENS BEFORE THE RRN IS ASSIGNED, SINCE WALACCT1 DOES NOT
041700      * NEED TO KNOW WHERE THE RECORD WILL LIVE ON DISK - IT ONLY
041800      * INITIALIZES THE FIELDS IT OWNS.
041900      *
042000      * BUILDS THE NEXT ACCOUNT-ID AS WALLET-UID + "ACC" + N, WHERE N
042100      * IS THE CURRENT ACCOUNT-COUNT PLUS ONE.  THE EDIT-SUPPRESSED
042200      * SEQUENCE NUMBER IS SCANNED PAST ITS LEADING SPACES BEFORE
042300      * BEING STRUNG ON, THE SAME TECHNIQUE WALTXN1 USES FOR THE
042400      * TRANSACTION-ID SUFFIX.
042500       1150-NEXT-ACCOUNT-ID.
042600           COMPUTE WS-SEQ-EDIT = WLT-ACCOUNT-COUNT + 1
042700           PERFORM 1151-SCAN-DIGIT
042800               VARYING WS-SEQ-SUB FROM 1 BY 1
042900               UNTIL WS-SEQ-SUB > 4
043000                  OR WS-SEQ-EDIT-BRK (WS-SEQ-SUB:1) NOT = SPACE
043100           STRING WLT-WALLET-UID                    DELIMITED BY SPACE
043200                  'ACC'                              DELIMITED BY SIZE
043300                  WS-SEQ-EDIT-BRK (WS-SEQ-SUB:)       DELIMITED BY SIZE
043400               INTO ACT-ACCT-ID.
043500       1150-EXIT.
043600           EXIT.
043700      *
043800      * EMPTY PERFORM BODY - THE VARYING CLAUSE ON THE CALLING PERFORM
043900      * DOES ALL THE WORK, AS ELSEWHERE IN THIS SUITE.
044000       1151-SCAN-DIGIT.
044100           CONTINUE.
044200      *
044300      * FOUR ITERATIONS MAXIMUM (WS-SEQ-SUB > 4) BECAUSE WS-SEQ-EDIT
044400      * IS ONLY FOUR CHARACTERS WIDE (PIC Z(03)9) - AN ACCOUNT-COUNT
044500      * OF 9999 WITHIN ONE WALLET IS THE PRACTICAL CEILING THIS
044600      * FORMAT SUPPORTS.
044700      *
044800      * FINDS THE SORTED-ORDER INSERTION POINT FOR (WALLET-UID,
044900      * ACCT-NAME), DETECTS AN EXACT DUPLICATE ALONG THE WAY, AND
045000      * SHIFTS THE TABLE TO OPEN A SLOT - SEE WAL.NMIDX FOR THE
045100      * TABLE'S SEARCH ALL REQUIREMENT FOR ASCENDING ORDER.
045200       1160-INSERT-NAME-INDEX.
045300      *    A WALLET'S FIRST ACCOUNT ALWAYS INSERTS AT POSITION 1
045400      *    SINCE THE LOOP BELOW NEVER EXECUTES WHEN
045500      *    WRK-NAME-INDEX-CT IS STILL ZERO.
045600           MOVE 'N' TO WS-NAME-DUP-SW
045700           STRING WLT-WALLET-UID   DELIMITED BY SIZE
045800                  LK-WLT-ACCT-NAME DELIMITED BY SIZE
045900               INTO WS-NEW-KEY
046000           MOVE 1 TO WS-NAME-INS-POS
046100           PERFORM 1161-TEST-INSERT-POS
046200               VARYING WS-NAME-SCAN-SUB FROM 1 BY 1
046300               UNTIL WS-NAME-SCAN-SUB > WRK-NAME-INDEX-CT
046400           IF WS-NAME-IS-DUPLICATE
046500               GO TO 1160-EXIT
046600           END-IF
046700           ADD 1 TO WRK-NAME-INDEX-CT
046800      *    SHIFTS EVERY ENTRY FROM THE END OF THE TABLE DOWN TO THE
046900      *    INSERTION POINT UP ONE SLOT, WORKING BACKWARD SO NO ENTRY
047000      *    IS OVERWRITTEN BEFORE IT IS COPIED FORWARD.
047100           PERFORM 1162-SHIFT-NAME-ENTRY
047200               VARYING WS-NAME-SHIFT-SUB FROM WRK-NAME-INDEX-CT BY -1
047300               UNTIL WS-NAME-SHIFT-SUB <= WS-NAME-INS-POS
047400           MOVE WLT-WALLET-UID TO
047500               WRK-INDEX-WALLET-UID (WS-NAME-INS-POS)
047600           MOVE LK-WLT-ACCT-NAME TO
047700               WRK-INDEX-ACCT-NAME (WS-NAME-INS-POS)
047800           MOVE ACT-ACCT-ID TO
047900               WRK-INDEX-ACCT-ID (WS-NAME-INS-POS).
048000       1160-EXIT.
048100           EXIT.
048200      *
048300      * TESTED ONCE PER EXISTING ENTRY BY THE PERFORM ... VARYING
048400      * ABOVE.  COMPARING THE CONCATENATED KEYS IN ONE STRING COMPARE
048500      * AVOIDS A TWO-FIELD COMPOUND CONDITION ON EVERY PASS.
048600       1161-TEST-INSERT-POS.
048700           STRING WRK-INDEX-WALLET-UID (WS-NAME-SCAN-SUB)
048800                  DELIMITED BY SIZE
048900                  WRK-INDEX-ACCT-NAME (WS-NAME-SCAN-SUB)
049000                  DELIMITED BY SIZE
049100               INTO WS-EXIST-KEY
049200           IF WS-EXIST-KEY = WS-NEW-KEY
049300               SET WS-NAME-IS-DUPLICATE TO TRUE
049400           END-IF
049500           IF WS-EXIST-KEY < WS-NEW-KEY
049600               ADD 1 TO WS-NAME-INS-POS
049700           END-IF.
049800      *
049900      * MOVES ONE NAME-INDEX ENTRY UP ONE SLOT - CALLED ONCE PER
050000      * OCCUPIED SLOT FROM THE END OF THE TABLE BACK TO THE
050100      * INSERTION POINT.
050200       1162-SHIFT-NAME-ENTRY.
050300           COMPUTE WS-NAME-PREV-SUB = WS-NAME-SHIFT-SUB - 1
050400           MOVE WRK-NAME-INDEX-ENTRY (WS-NAME-PREV-SUB)
050500               TO WRK-NAME-INDEX-ENTRY (WS-NAME-SHIFT-SUB).
050600      *
050700      * RESOLVES LK-WLT-ACCT-NAME WITHIN WLT01-WALLET-RECORD'S
050800      * WALLET-UID TO AN ACCOUNT-ID (SEARCH ALL ON WAL.NMIDX, WHICH
050900      * SUBSTITUTES FOR A KEYED IN-MEMORY LOOKUP BY NAME) AND
051000      * THEN TO A RELATIVE RECORD NUMBER (PLAIN SEARCH ON WAL.RRNIDX).
051100      * EVERY "BY NAME" FUNCTION IN THIS PROGRAM PERFORMS THIS
051200      * PARAGRAPH FIRST AND CHECKS WS-RESOLVE-NOT-FOUND BEFORE DOING
051300      * ANYTHING ELSE.
051400       2900-RESOLVE-ACCOUNT-NAME.
051500      *    BOTH SEARCHES BELOW START FROM SUBSCRIPT 1 EVERY TIME -
051600      *    THIS PROGRAM DOES NOT CACHE A "LAST RESOLVED" POSITION
051700      *    BETWEEN CALLS SINCE EACH CALL CAN NAME A DIFFERENT
051800      *    ACCOUNT.
051900           SET WS-RESOLVE-NOT-FOUND TO TRUE
052000           SET WRK-NAME-IDX TO 1
052100           SEARCH ALL WRK-NAME-INDEX-ENTRY
052200               AT END
052300                   CONTINUE
052400               WHEN WRK-INDEX-WALLET-UID (WRK-NAME-IDX) = WLT-WALLET-UID
052500                AND WRK-INDEX-ACCT-NAME (WRK-NAME-IDX) = LK-WLT-ACCT-NAME
052600                   SET WS-RESOLVE-FOUND TO TRUE
052700                   MOVE WRK-INDEX-ACCT-ID (WRK-NAME-IDX)
052800                       TO WS-RESOLVED-ACCT-ID
052900           END-SEARCH
053000           IF WS-RESOLVE-NOT-FOUND
053100               GO TO 2900-EXIT
053200           END-IF
053300      *    THE RRN-INDEX IS NOT IN KEY ORDER, SO THIS IS A PLAIN
053400      *    SEARCH (LINEAR SCAN) RATHER THAN A SEARCH ALL - SEE
053500      *    WAL.RRNIDX FOR WHY IT IS BUILT IN CREATION ORDER INSTEAD
053600      *    OF SORTED ORDER.
053700           SET WRK-RRN-IDX TO 1
053800           SEARCH WRK-RRN-INDEX-ENTRY
053900               AT END
054000                   SET WS-RESOLVE-NOT-FOUND TO TRUE
054100               WHEN WRK-RRN-INDEX-ACCT-ID (WRK-RRN-IDX)
054200                      = WS-RESOLVED-ACCT-ID
054300                   MOVE WRK-RRN-INDEX-RRN (WRK-RRN-IDX)
054400                       TO WS-RESOLVED-RRN
054500           END-SEARCH.
054600       2900-EXIT.
054700           EXIT.
054800      *
054900      * DEPOSIT-BY-NAME - RESOLVE, THEN HAND OFF TO THE COMMON POSTING
055000      * STEP WITH FUNCTION CODE 'DEP '.
055100       2000-DEPOSIT-BY-NAME.
055200      *    A DEPOSIT CAN NEVER FAIL THE FUNDS CHECK, BUT IT CAN STILL
055300      *    FAIL TO RESOLVE - BOTH FUNCTIONS SHARE THE SAME
055400      *    UNKNOWN-NAME HANDLING BELOW.
055500           PERFORM 2900-RESOLVE-ACCOUNT-NAME THRU 2900-EXIT
055600           IF WS-RESOLVE-NOT-FOUND
055700               SET LK-WLT-RETURN-UNKNOWN-ACCT-NAME TO TRUE
055800               GO TO 2000-EXIT
055900           END-IF
056000           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
056100           PERFORM 2050-POST-RESOLVED-ACCOUNT THRU 2050-EXIT.
056200       2000-EXIT.
056300           EXIT.
056400      *
056500      * WITHDRAW-BY-NAME - SAME SHAPE AS DEPOSIT-BY-NAME ABOVE WITH
056600      * FUNCTION CODE 'WDR ' INSTEAD; THE INSUFFICIENT-FUNDS CHECK
056700      * ITSELF IS ENFORCED INSIDE 2050-POST-RESOLVED-ACCOUNT.
056800       2100-WITHDRAW-BY-NAME.
056900      *    SAME UNKNOWN-NAME HANDLING AS DEPOSIT-BY-NAME ABOVE - SEE
057000      *    ITS BANNER.
057100           PERFORM 2900-RESOLVE-ACCOUNT-NAME THRU 2900-EXIT
057200           IF WS-RESOLVE-NOT-FOUND
057300               SET LK-WLT-RETURN-UNKNOWN-ACCT-NAME TO TRUE
057400               GO TO 2100-EXIT
057500           END-IF
057600           MOVE 'WDR ' TO WS-ACT-FUNCTION-CD
057700           PERFORM 2050-POST-RESOLVED-ACCOUNT THRU 2050-EXIT.
057800       2100-EXIT.
057900           EXIT.
058000      *
058100      * COMMON POSTING STEP ONCE AN ACCOUNT HAS BEEN RESOLVED TO A
058200      * RELATIVE RECORD NUMBER - READS THE RECORD, CALLS THE ACCOUNT
058300      * POSTING ENGINE, AND PERSISTS THE RESULT ONLY ON SUCCESS.
058400      * ALSO USED FOR BOTH LEGS OF 3000-TRANSFER.
058500      *    THE CALLER SUPPLIES TWO SEPARATE NAME FIELDS
058600      *    (LK-WLT-ACCT-NAME FOR THE SOURCE, LK-WLT-TO-ACCT-NAME FOR
058700      *    THE DESTINATION) SO NEITHER LEG OVERWRITES THE OTHER'S
058800      *    INPUT BEFORE IT HAS BEEN USED.
058900       2050-POST-RESOLVED-ACCOUNT.
059000           MOVE WS-RESOLVED-RRN TO WS-ACCT-RRN
059100           READ ACCOUNT-FILE
059200               INVALID KEY MOVE '99' TO LK-WLT-RETURN-CD
059300           END-READ
059400           SET WRK08-ACCT-IDX TO WS-RESOLVED-RRN
059500           CALL 'WALACCT1' USING WS-ACT-FUNCTION-CD
059600                                  ACT01-ACCOUNT-RECORD
059700                                  TXN01-TRANSACTION-RECORD
059800                                  LK-WLT-AMOUNT
059900                                  LK-WLT-DESCRIPTION
060000                                  WS-ACT-BALANCE-OUT
060100                                  FMT01-FORMATTED-BALANCE
060200                                  FMT02-REGION-VALUES
060300                                  WRK08-HISTORY-ACCOUNT (WRK08-ACCT-IDX)
060400                                  LK-WLT-HISTORY-LIMIT
060500                                  LK-WLT-HISTORY-RETURNED-CT
060600                                  WS-ACT-RETURN-CD
060700      *    11/14/04 TSN WAL-0267 - THE REWRITE BELOW MUST NOT RUN WHEN
060800      *    THE CALL ABOVE REJECTED THE POST FOR INSUFFICIENT FUNDS -
060900      *    GOING STRAIGHT TO THE EXIT LEAVES ACCOUNT-FILE UNTOUCHED.
061000           IF WS-ACT-RETURN-INSUFF-FUNDS
061100               SET LK-WLT-RETURN-INSUFF-FUNDS TO TRUE
061200               GO TO 2050-EXIT
061300           END-IF
061400           REWRITE ACT01-ACCOUNT-RECORD
061500               INVALID KEY MOVE '99' TO LK-WLT-RETURN-CD
061600           END-REWRITE
061700           WRITE TXN01-TRANSACTION-RECORD
061800           MOVE WS-RESOLVED-RRN TO LK-WLT-LAST-RRN.
061900       2050-EXIT.
062000           EXIT.
062100      *
062200      * A TRANSFER IS A WITHDRAWAL FOLLOWED BY A DEPOSIT - THE
062300      * DEPOSIT LEG IS NEVER REACHED IF EITHER NAME FAILS TO RESOLVE
062400      * OR IF THE WITHDRAWAL LEG FAILS THE INSUFFICIENT-FUNDS CHECK,
062500      * SO THE DESTINATION ACCOUNT IS LEFT BYTE-FOR-BYTE UNCHANGED.
062600       3000-TRANSFER.
062700           PERFORM 2900-RESOLVE-ACCOUNT-NAME THRU 2900-EXIT
062800           IF WS-RESOLVE-NOT-FOUND
062900               SET LK-WLT-RETURN-UNKNOWN-ACCT-NAME TO TRUE
063000               GO TO 3000-EXIT
063100           END-IF
063200           MOVE 'WDR ' TO WS-ACT-FUNCTION-CD
063300           PERFORM 2050-POST-RESOLVED-ACCOUNT THRU 2050-EXIT
063400           IF LK-WLT-RETURN-INSUFF-FUNDS
063500               GO TO 3000-EXIT
063600           END-IF
063700      *    SOURCE LEG SUCCEEDED - NOW RESOLVE AND POST THE
063800      *    DESTINATION LEG USING THE SAME COMMON POSTING PARAGRAPH.
063900           MOVE LK-WLT-TO-ACCT-NAME TO LK-WLT-ACCT-NAME
064000           PERFORM 2900-RESOLVE-ACCOUNT-NAME THRU 2900-EXIT
064100           IF WS-RESOLVE-NOT-FOUND
064200               SET LK-WLT-RETURN-UNKNOWN-ACCT-NAME TO TRUE
064300               GO TO 3000-EXIT
064400           END-IF
064500           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
064600           PERFORM 2050-POST-RESOLVED-ACCOUNT THRU 2050-EXIT.
064700       3000-EXIT.
064800           EXIT.
064900      *
065000      * COPIES THE RESOLVED ACCOUNT'S PERSISTENT BUFFER SLOT INTO
065100      * WRK06-HISTORY-BUFFER (IDENTICAL LAYOUT) AND LETS WALACCT1
065200      * CAP THE RETURNED COUNT AT THE CALLER'S REQUESTED LIMIT.
065300       4000-HISTORY-BY-NAME.
065400      *    UNLIKE THE POSTING FUNCTIONS, THIS ONE NEVER REWRITES
065500      *    ACCOUNT-FILE OR WRITES TRANSACTION-FILE - IT IS A PURE
065600      *    READ OF ALREADY-HELD IN-MEMORY STATE.
065700           PERFORM 2900-RESOLVE-ACCOUNT-NAME THRU 2900-EXIT
065800           IF WS-RESOLVE-NOT-FOUND
065900               SET LK-WLT-RETURN-UNKNOWN-ACCT-NAME TO TRUE
066000               GO TO 4000-EXIT
066100           END-IF
066200           SET WRK08-ACCT-IDX TO WS-RESOLVED-RRN
066300           MOVE WRK08-HISTORY-ACCOUNT (WRK08-ACCT-IDX)
066400               TO WRK06-HISTORY-BUFFER
066500           MOVE 'QHST' TO WS-ACT-FUNCTION-CD
066600           CALL 'WALACCT1' USING WS-ACT-FUNCTION-CD
066700                                  ACT01-ACCOUNT-RECORD
066800                                  TXN01-TRANSACTION-RECORD
066900                                  LK-WLT-AMOUNT
067000                                  LK-WLT-DESCRIPTION
067100                                  WS-ACT-BALANCE-OUT
067200                                  FMT01-FORMATTED-BALANCE
067300                                  FMT02-REGION-VALUES
067400                                  WRK06-HISTORY-BUFFER
067500                                  LK-WLT-HISTORY-LIMIT
067600                                  LK-WLT-HISTORY-RETURNED-CT
067700                                  WS-ACT-RETURN-CD
067800           MOVE WS-RESOLVED-RRN TO LK-WLT-LAST-RRN.
067900       4000-EXIT.
068000           EXIT.
