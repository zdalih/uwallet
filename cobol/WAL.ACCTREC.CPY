000100      *****************************************************************
000200      * WAL.ACCTREC    ACCOUNT MASTER RECORD
000300      * SYSTEM.......  UWALLET BATCH LEDGER CORE
000400      * DESCRIPTION..  ONE ENTRY PER ACCOUNT.  CARRIES THE CURRENT
000500      *                PACKED BALANCE AND THE LAST TRANSACTION
000600      *                SEQUENCE NUMBER ISSUED FOR THE ACCOUNT.
000700      *****************************************************************
000800      * CHANGE LOG
000900      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001000      * 03/11/87  RDH  WAL-0001   INITIAL RELEASE - ACCOUNT MASTER
001100      * 09/22/88  RDH  WAL-0037   ADDED ACCT-STATUS-AREA / DATES
001200      * 06/14/91  LMK  WAL-0118   ADDED WALLET-PART / SEQ-TAG BREAKOUT
001300      * 01/08/99  CJP  WAL-0206   Y2K - EXPANDED DATE FIELDS TO CCYY
001400      * 05/02/02  TSN  WAL-0251   ADDED REGION-CODE NUMERIC REDEFINE
001500      *****************************************************************
001600       01  ACT01-ACCOUNT-RECORD.
001700           05  ACT-RECORD-TYPE-CD         PIC X(01).
001800               88  ACT-RECORD-TYPE-ACCOUNT    VALUE 'A'.
001900           05  ACT-ACCT-ID                PIC X(20).
002000           05  ACT-ACCT-ID-BRK REDEFINES
002100               ACT-ACCT-ID.
002200               10  ACT-ACCT-WALLET-PART   PIC X(17).
002300               10  ACT-ACCT-SEQ-TAG       PIC X(03).
002400           05  ACT-ACCT-NAME              PIC X(50).
002500           05  ACT-PARENT-WALLET-ID       PIC X(20).
002600           05  ACT-REGION-CODE            PIC X(02).
002700           05  ACT-REGION-CODE-NBR REDEFINES
002800               ACT-REGION-CODE            PIC 9(02).
002900           05  ACT-ACCT-BALANCE           PIC S9(27)V9(09) COMP-3.
003000           05  ACT-LAST-TX-ID             PIC 9(09).
003100           05  ACT-ACCOUNT-DATES-AREA.
003200               10  ACT-CREATED-DT.
003300                   15  ACT-CREATED-CCYY   PIC 9(04).
003400                   15  ACT-CREATED-MM     PIC 9(02).
003500                   15  ACT-CREATED-DD     PIC 9(02).
003600               10  ACT-LAST-POST-DT.
003700                   15  ACT-LAST-POST-CCYY PIC 9(04).
003800                   15  ACT-LAST-POST-MM   PIC 9(02).
003900                   15  ACT-LAST-POST-DD   PIC 9(02).
004000           05  ACT-ACCOUNT-STATUS-AREA REDEFINES
004100               ACT-ACCOUNT-DATES-AREA.
004200               10  ACT-STATUS-CD          PIC X(01).
004300                   88  ACT-STATUS-ACTIVE      VALUE 'A'.
004400                   88  ACT-STATUS-CLOSED      VALUE 'C'.
004500               10  FILLER                 PIC X(15).
004600           05  FILLER                     PIC X(18).
