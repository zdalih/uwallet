000100      *****************************************************************
000200      * PROGRAM.....  WALTEST1
000300      * TITLE.......  LEDGER CORE BATCH DRIVER AND SELF-TEST
000400      * FUNCTION....  OWNS WALLET-FILE.  OPENS THE ACCOUNT/TRANSACTION
000500      *               FILES THROUGH WALWLT1 AT JOB START AND CLOSES
000600      *               THEM AT JOB END.  DRIVES A FIXED SCRIPT OF TEST
000700      *               CASES AGAINST THE POSTING ENGINE (WALACCT1,
000800      *               CALLED DIRECTLY) AND AGAINST THE WALLET LAYER
000900      *               (WALWLT1), DISPLAYING A PASS/FAIL LINE PER CASE
001000      *               AND A LAST-N-TRANSACTIONS TRACE LISTING.  THIS
001100      *               PROGRAM IS THE SHOP'S STAND-IN FOR A FORMAL TEST
001200      *               HARNESS - THERE IS NO JCL VARIANT OF THIS JOB
001300      *               THAT POSTS REAL PRODUCTION VOLUME.
001400      *
001500      * READ THIS PROGRAM TOP TO BOTTOM AS A WALKTHROUGH OF THE WHOLE
001600      * LEDGER SUITE: SECTION 2000 EXERCISES WALACCT1 IN ISOLATION,
001700      * SECTION 3000 EXERCISES WALWLT1 (AND THROUGH IT, WALACCT1 AND
001800      * WALTXN1 TOGETHER) AGAINST REAL ACCOUNT-FILE AND TRANSACTION-
001900      * FILE I/O, SECTION 4000 EXERCISES THE CURRENCY/REGION DISPLAY
002000      * FORMATTING, AND SECTION 5000 PROVES THE TRANSFER ATOMICITY
002100      * GUARANTEE END TO END.  EVERY ASSERTION ROUTES THROUGH ONE OF
002200      * THE THREE 60XX HELPERS SO PASS/FAIL BOOKKEEPING AND DISPLAY
002300      * FORMATTING NEVER DRIFT CASE TO CASE.
002400      *****************************************************************
002500       IDENTIFICATION DIVISION.
002600       PROGRAM-ID.    WALTEST1.
002700       AUTHOR.        R D HALVORSEN.
002800       INSTALLATION.  LEDGER-SYSTEMS-GROUP.
002900       DATE-WRITTEN.  09/22/1988.
003000       DATE-COMPILED.
003100       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003200      *****************************************************************
003300      * CHANGE LOG
003400      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
003500      * 09/22/88  RDH  WAL-0047   INITIAL RELEASE - STANDALONE DRIVER
003600      *                           FOR THE ACCOUNT POSTING ENGINE
003700      * 06/14/91  LMK  WAL-0132   ADDED WALLET-LEVEL CASES - CREATE,
003800      *                           DEPOSIT/WITHDRAW/TRANSFER BY NAME,
003900      *                           HISTORY-BY-NAME
004000      * 09/30/91  LMK  WAL-0140   ADDED EXACT-ARITHMETIC REGRESSION
004100      *                           CASES (SEE 2010/2020 BELOW) AFTER A
004200      *                           REPORTED ROUNDING COMPLAINT TURNED
004300      *                           OUT TO BE A DISPLAY-SIDE MISREAD,
004400      *                           NOT A POSTING BUG - KEEPING THE CASE
004500      *                           ON FILE FOR THE NEXT TIME IT COMES UP
004600      * 01/08/99  CJP  WAL-0213   Y2K SWEEP - NO CHANGE REQUIRED, ALL
004700      *                           DATES IN THIS PROGRAM COME FROM
004800      *                           ACCEPT FROM DATE YYYYMMDD
004900      * 05/02/02  TSN  WAL-0254   ADDED REGION-FORMAT FIXTURE CASES
005000      *                           FOR US/FR/CL/JO PLUS THE LARGE-
005100      *                           MAGNITUDE AND NEGATIVE-BALANCE CASES
005200      * 11/14/04  TSN  WAL-0268   ADDED DEDICATED TRANSFER-ATOMICITY
005300      *                           CASE TIED TO THE WAL-0267 FIX IN
005400      *                           WALWLT1 - PROVES THE DESTINATION
005500      *                           ACCOUNT IS UNTOUCHED WHEN THE SOURCE
005600      *                           LEG IS REJECTED
005700      * 11/19/07  DKR  WAL-0289   WS-HIST-DISPLAY-SUB RELEVELED FROM
005800      *                           01 TO 77 PER SHOP STANDARD FOR
005900      *                           STANDALONE SCRATCH SUBSCRIPTS - IT
006000      *                           WAS ALREADY A ONE-FIELD GROUP WITH NO
006100      *                           CHILDREN, NO LOGIC CHANGE.
006200      *****************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006600           CLASS WS-NUMERIC-CLASS IS '0' THRU '9'.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900      *    SEQUENTIAL BECAUSE THIS PROGRAM ONLY EVER WRITES A NEW
007000      *    WALLET RECORD, NEVER REREADS OR UPDATES ONE - THE FULL
007100      *    RECORD STAYS IN WLT01-WALLET-RECORD FOR THE LIFE OF
007200      *    WHICHEVER TEST SECTION IS USING IT.
007300           SELECT WALLET-FILE ASSIGN TO WALWLTF
007400               ORGANIZATION IS SEQUENTIAL
007500               FILE STATUS IS WS-WALLET-FILE-STATUS.
007600      *
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  WALLET-FILE.
008000           COPY WAL.WLTREC.CPY.
008100      *
008200       WORKING-STORAGE SECTION.
008300      *
008400       01  WS-WALLET-FILE-STATUS          PIC X(02).
008500      *
008600      * WORK COPIES OF THE ACCOUNT/TRANSACTION RECORD AREAS USED WHEN
008700      * THIS PROGRAM CALLS WALACCT1 DIRECTLY, BYPASSING WALWLT1 AND
008800      * ANY FILE I/O, TO EXERCISE THE POSTING ENGINE AND TRANSACTION
008900      * CALCULATION UNITS IN ISOLATION.
009000           COPY WAL.ACCTREC.CPY.
009100           COPY WAL.TXNREC.CPY.
009200           COPY WAL.FMTBAL.CPY.
009300           COPY WAL.HSTBUF.CPY.
009400      *
009500      * PERSISTENT WALLET-LAYER STATE HELD BY THIS PROGRAM FOR THE
009600      * LIFE OF THE RUN AND PASSED TO WALWLT1 ON EVERY CALL.  THESE
009700      * ARE THE SAME THREE COPYBOOKS WALWLT1 ITSELF CARRIES IN ITS
009800      * LINKAGE SECTION - AS THE TOP OF THE CALL CHAIN, THIS PROGRAM
009900      * IS WHERE THEY ACTUALLY LIVE FOR THE DURATION OF THE JOB.
010000           COPY WAL.NMIDX.CPY.
010100           COPY WAL.RRNIDX.CPY.
010200           COPY WAL.HSTTBL.CPY.
010300      *
010400      * FIXED ARGUMENT BLOCK FOR EVERY CALL TO WALWLT1 - ONE BLOCK
010500      * SHARED BY ALL OF SECTIONS 3000 AND 5000 SINCE ONLY ONE WALLET-
010600      * LEVEL CALL IS EVER IN FLIGHT AT A TIME.
010700       01  WS-WLT-CALL-WORK.
010800           05  WS-WLT-FUNCTION-CD         PIC X(04).
010900           05  WS-DUP-WALLET-SW           PIC X(01).
011000           05  WS-ACCT-NAME               PIC X(50).
011100           05  WS-TO-ACCT-NAME            PIC X(50).
011200           05  WS-AMOUNT                  PIC S9(27)V9(09) COMP-3.
011300           05  WS-DESCRIPTION             PIC X(50).
011400           05  WS-HISTORY-LIMIT           PIC 9(04) COMP-3.
011500           05  WS-HISTORY-RETURNED-CT     PIC 9(04) COMP-3.
011600           05  WS-LAST-RRN                PIC 9(09) COMP.
011700      *        MIRRORS WALWLT1'S OWN LK-WLT-RETURN-CD 88-LEVELS
011800      *        EXACTLY - SEE THAT PROGRAM'S LINKAGE SECTION.
011900           05  WS-WLT-RETURN-CD           PIC X(02).
012000               88  WS-WLT-RETURN-OK                VALUE '00'.
012100               88  WS-WLT-RETURN-INSUFF-FUNDS       VALUE '10'.
012200               88  WS-WLT-RETURN-DUP-ACCT-NAME      VALUE '20'.
012300               88  WS-WLT-RETURN-DUP-WALLET-UID     VALUE '21'.
012400               88  WS-WLT-RETURN-UNKNOWN-ACCT-NAME  VALUE '30'.
012500           05  FILLER                     PIC X(04).
012600      *
012700      * IN-MEMORY LIST OF WALLET-UIDS CREATED THIS RUN - WALWLT1 DOES
012800      * NOT OWN WALLET-FILE, SO THE DUPLICATE-UID CHECK IS OURS TO DO
012900      * BEFORE EVERY CREATE-WALLET CALL.  TEN ENTRIES IS FAR MORE THAN
013000      * THIS FIXED TEST SCRIPT EVER CREATES (TWO WALLETS TOTAL) -
013100      * ROOM IS LEFT FOR FUTURE CASES WITHOUT NEEDING TO WIDEN THE
013200      * TABLE AGAIN.
013300       01  WS-WALLET-LIST-WORK.
013400           05  WS-WALLET-LIST-CT          PIC 9(02) COMP VALUE 0.
013500           05  WS-WALLET-LIST-ENTRY OCCURS 10 TIMES
013600               INDEXED BY WS-WALLET-LIST-IDX.
013700               10  WS-WALLET-LIST-UID     PIC X(20).
013800           05  FILLER                     PIC X(10).
013900      *
014000      * DIRECT-CALL WORK AREA FOR THE ACCOUNT/TRANSACTION UNIT TESTS -
014100      * THE FIXED ARGUMENT BLOCK FOR EVERY CALL TO WALACCT1 MADE
014200      * DIRECTLY BY SECTIONS 2000 AND 4000 (I.E. NOT THROUGH WALWLT1).
014300       01  WS-DIRECT-CALL-WORK.
014400           05  WS-ACT-FUNCTION-CD         PIC X(04).
014500           05  WS-ACT-AMOUNT              PIC S9(27)V9(09) COMP-3.
014600           05  WS-ACT-DESCRIPTION         PIC X(50).
014700           05  WS-ACT-BALANCE-OUT         PIC S9(27)V9(09) COMP-3.
014800           05  WS-ACT-HISTORY-LIMIT       PIC 9(04) COMP-3.
014900           05  WS-ACT-HISTORY-RETURNED-CT PIC 9(04) COMP-3.
015000           05  WS-ACT-RETURN-CD           PIC X(02).
015100               88  WS-ACT-RETURN-OK               VALUE '00'.
015200               88  WS-ACT-RETURN-INSUFF-FUNDS     VALUE '10'.
015300           05  FILLER                     PIC X(04).
015400      *
015500      * TEST-RESULT BOOKKEEPING AND COMPARISON WORK AREAS - EVERY
015600      * FIELD HERE IS SHARED ACROSS ALL FOUR TEST SECTIONS, SINCE ONLY
015700      * ONE ASSERTION IS EVER BEING EVALUATED AT A TIME.
015800       01  WS-TEST-RESULT-WORK.
015900      *        RUNNING TEST-CASE SEQUENCE NUMBER - INCREMENTED ONCE
016000      *        PER CALL TO ANY OF THE THREE 60XX ASSERTION HELPERS,
016100      *        NEVER RESET DURING THE RUN.
016200      *        RUNNING TEST-CASE SEQUENCE NUMBER - INCREMENTED ONCE
016300      *        PER CALL TO ANY OF THE THREE 60XX ASSERTION HELPERS,
016400      *        NEVER RESET DURING THE RUN.
016500           05  WS-TEST-CASE-NBR           PIC 9(04) COMP VALUE 0.
016600      *        FINAL TALLY DISPLAYED BY 7000-DISPLAY-SUMMARY.
016700           05  WS-PASS-CT                 PIC 9(04) COMP VALUE 0.
016800           05  WS-FAIL-CT                 PIC 9(04) COMP VALUE 0.
016900      *        SET BY THE CALLING TEST PARAGRAPH IMMEDIATELY BEFORE
017000      *        PERFORMING AN ASSERTION HELPER - SHOWN ON BOTH THE
017100      *        PASS AND FAIL DISPLAY LINES.
017200      *        SET BY THE CALLING TEST PARAGRAPH IMMEDIATELY BEFORE
017300      *        PERFORMING AN ASSERTION HELPER - SHOWN ON BOTH THE
017400      *        PASS AND FAIL DISPLAY LINES.
017500           05  WS-ASSERT-DESC             PIC X(44).
017600      *        WS-ASSERT-DESC-BRK's LAST-4-BYTE TAIL IS WHERE A
017700      *        DESCRIPTION STRUNG TOGETHER FROM TWO LITERALS WOULD
017800      *        FIRST SHOW TRAILING GARBAGE IF THE BUILD EVER
017900      *        OVERRAN 40 CHARACTERS OF REAL TEXT.
018000           05  WS-ASSERT-DESC-BRK REDEFINES
018100               WS-ASSERT-DESC.
018200               10  WS-ASSERT-DESC-FIRST40 PIC X(40).
018300               10  WS-ASSERT-DESC-LAST4   PIC X(04).
018400      *        THE PAIR COMPARED BY 6010-ASSERT-AMT-EQUAL - EXPECTED
018500      *        IS SET BY THE TEST CASE, ACTUAL IS WHATEVER CAME BACK
018600      *        FROM THE CALL UNDER TEST.
018700           05  WS-EXPECTED-AMT            PIC S9(27)V9(09) COMP-3.
018800           05  WS-ACTUAL-AMT              PIC S9(27)V9(09) COMP-3.
018900      *        SAME PAIRING AS ABOVE BUT FOR THE FORMATTED-BALANCE
019000      *        DISPLAY STRING ASSERTED BY 6020-ASSERT-TEXT-EQUAL.
019100           05  WS-EXPECTED-TEXT           PIC X(64).
019200           05  WS-EXPECTED-TEXT-BRK REDEFINES
019300               WS-EXPECTED-TEXT.
019400               10  WS-EXPECTED-TEXT-SYMBOL PIC X(04).
019500               10  WS-EXPECTED-TEXT-DIGITS PIC X(60).
019600           05  WS-ACTUAL-TEXT             PIC X(64).
019700           05  WS-ACTUAL-TEXT-BRK REDEFINES
019800               WS-ACTUAL-TEXT.
019900               10  WS-ACTUAL-TEXT-SYMBOL  PIC X(04).
020000               10  WS-ACTUAL-TEXT-DIGITS  PIC X(60).
020100      *        SAME PAIRING AGAIN FOR THE TWO-CHARACTER RETURN CODE
020200      *        ASSERTED BY 6030-ASSERT-RETURN-CD-EQUAL.
020300           05  WS-EXPECTED-RETURN-CD      PIC X(02).
020400           05  WS-ACTUAL-RETURN-CD        PIC X(02).
020500      *        ZERO-SUPPRESSED EDIT OF WS-TEST-CASE-NBR FOR THE
020600      *        PASS/FAIL DISPLAY LINE.
020700           05  WS-TEST-CASE-EDIT          PIC ZZZ9.
020800           05  FILLER                     PIC X(04).
020900      *
021000      * 11/19/07 DKR WAL-0289 - RELEVELED FROM 01 TO 77.  DRIVES THE
021100      * HISTORY-TRACE LISTING LOOP IN 6100-DISPLAY-HISTORY - IT HAS NO
021200      * CONNECTION TO ANY OTHER FIELD IN THIS PROGRAM, SO IT IS
021300      * DECLARED AS A STANDALONE 77-LEVEL SCRATCH SUBSCRIPT.
021400       77  WS-HIST-DISPLAY-SUB            PIC 9(02) COMP.
021500      *
021600       PROCEDURE DIVISION.
021700      *
021800      * 0000-MAIN - RUNS EVERY TEST SECTION IN A FIXED ORDER, THEN
021900      * PRINTS THE PASS/FAIL SUMMARY AND CLOSES EVERYTHING DOWN.  THE
022000      * ORDER MATTERS FOR SECTION 3000 AND 5000, WHICH BUILD UP
022100      * ACCOUNT-FILE STATE THAT LATER CASES IN THE SAME SECTION DEPEND
022200      * ON (E.G. 3070-HISTORY-BY-NAME-CASE EXPECTS THE TWO DEPOSITS
022300      * POSTED EARLIER IN 3050).
022400       0000-MAIN.
022500      *    SECTION 1000 - OPEN THE FILES.
022600           PERFORM 1000-INITIALIZE THRU 1000-EXIT
022700      *    SECTION 2000 - POSTING ENGINE UNIT TESTS (NO FILES).
022800           PERFORM 2000-RUN-ACCOUNT-LEVEL-TESTS THRU 2000-EXIT
022900      *    SECTION 3000 - WALLET LAYER TESTS (REAL FILE I/O).
023000           PERFORM 3000-RUN-WALLET-LEVEL-TESTS THRU 3000-EXIT
023100      *    SECTION 4000 - CURRENCY/REGION DISPLAY FORMATTING.
023200           PERFORM 4000-RUN-FORMAT-FIXTURE-TESTS THRU 4000-EXIT
023300      *    SECTION 5000 - TRANSFER ATOMICITY PROOF.
023400           PERFORM 5000-RUN-ATOMICITY-TESTS THRU 5000-EXIT
023500      *    FINAL PASS/FAIL TALLY.
023600           PERFORM 7000-DISPLAY-SUMMARY THRU 7000-EXIT
023700      *    CLOSE EVERYTHING DOWN BEFORE STOP RUN.
023800           PERFORM 9900-TERMINATE THRU 9900-EXIT
023900           STOP RUN.
024000      *
024100      * OPENS WALLET-FILE (WHICH THIS PROGRAM OWNS) AND TELLS WALWLT1
024200      * TO OPEN ACCOUNT-FILE AND TRANSACTION-FILE, WHICH IT OWNS.
024300      * THIS IS THE ONLY CALL TO WALWLT1 IN THE WHOLE RUN THAT USES
024400      * THE 'OPEN' FUNCTION CODE - EVERY OTHER CALL IN THIS PROGRAM
024500      * GOES THROUGH 3900-CALL-WALWLT1.
024600       1000-INITIALIZE.
024700           OPEN OUTPUT WALLET-FILE
024800           MOVE 'OPEN' TO WS-WLT-FUNCTION-CD
024900           CALL 'WALWLT1' USING WS-WLT-FUNCTION-CD
025000                                 WLT01-WALLET-RECORD
025100                                 WS-DUP-WALLET-SW
025200                                 WS-ACCT-NAME
025300                                 WS-TO-ACCT-NAME
025400                                 WS-AMOUNT
025500                                 WS-DESCRIPTION
025600                                 WS-HISTORY-LIMIT
025700                                 WS-HISTORY-RETURNED-CT
025800                                 WS-LAST-RRN
025900                                 WRK05-ACCOUNT-NAME-INDEX
026000                                 WRK07-ACCOUNT-RRN-INDEX
026100                                 WRK08-ACCOUNT-HISTORY-TABLE
026200                                 WRK06-HISTORY-BUFFER
026300                                 WS-WLT-RETURN-CD.
026400       1000-EXIT.
026500           EXIT.
026600      *
026700      *****************************************************************
026800      * ACCOUNT / TRANSACTION UNIT TESTS - CALL WALACCT1 DIRECTLY, NO
026900      * FILES, NO WALWLT1 - PROVES OUT THE POSTING ENGINE IN ISOLATION.
027000      *****************************************************************
027100       2000-RUN-ACCOUNT-LEVEL-TESTS.
027200      *    CASE 2010 - EXACT PENNY ARITHMETIC.
027300           PERFORM 2010-TEST-EXACT-DEPOSIT-SUM THRU 2010-EXIT
027400      *    CASE 2020 - REPEATING-FRACTION PRECISION CEILING.
027500           PERFORM 2020-TEST-BOUNDED-THIRDS-SUM THRU 2020-EXIT
027600      *    CASE 2030 - OVERDRAFT REJECTION.
027700           PERFORM 2030-TEST-INSUFFICIENT-FUNDS THRU 2030-EXIT
027800      *    CASE 2040 - WITHDRAWAL TO THE EXACT PENNY.
027900           PERFORM 2040-TEST-WITHDRAW-TO-EXACT-ZERO THRU 2040-EXIT.
028000       2000-EXIT.
028100           EXIT.
028200      *
028300      * 0.1 + 0.2 MUST EQUAL EXACTLY 0.30 - COMP-3 HAS NO BINARY
028400      * FLOATING-POINT REPRESENTATION ERROR TO GUARD AGAINST, BUT WE
028500      * PROVE IT EVERY RUN SINCE THIS IS A HEADLINE REGRESSION CASE
028600      * FOR THE POSTING ENGINE.
028700       2010-TEST-EXACT-DEPOSIT-SUM.
028800      *    BUILDS A FRESH ACCOUNT RECORD DIRECTLY IN WORKING-STORAGE -
028900      *    NO WALLET, NO FILE, JUST ENOUGH OF ACT01-ACCOUNT-RECORD FOR
029000      *    WALACCT1 TO WORK WITH.
029100      *    A FRESH ACCOUNT NUMBER PER CASE, NOT A REUSED ONE, SO
029200      *    EACH DIRECT-CALL TEST STARTS FROM A KNOWN ZERO BALANCE
029300      *    WITH NO HISTORY CARRIED OVER FROM AN EARLIER CASE.
029400           MOVE 'DIRECT0001          ' TO ACT-ACCT-ID
029500           MOVE 'DIRECT TEST ACCOUNT - EXACT SUM' TO ACT-ACCT-NAME
029600           MOVE 'N/A                 ' TO ACT-PARENT-WALLET-ID
029700           MOVE 'US' TO ACT-REGION-CODE
029800           MOVE 'CRAC' TO WS-ACT-FUNCTION-CD
029900           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
030000           MOVE 0.10 TO WS-ACT-AMOUNT
030100           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
030200           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
030300           MOVE 0.20 TO WS-ACT-AMOUNT
030400           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
030500           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
030600           MOVE 0.30 TO WS-EXPECTED-AMT
030700           MOVE ACT-ACCT-BALANCE TO WS-ACTUAL-AMT
030800           MOVE '0.1 + 0.2 DEPOSITS SUM TO EXACTLY 0.30' TO
030900               WS-ASSERT-DESC
031000           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT.
031100       2010-EXIT.
031200           EXIT.
031300      *
031400      * THREE DEPOSITS OF 0.333333333 (OUR NINE-DECIMAL BOUND ON ONE
031500      * THIRD) SUM TO EXACTLY 0.999999999, NOT 1.00 - THIS IS THE
031600      * DOCUMENTED PRECISION CEILING FROM THE BUSINESS RULES, NOT A
031700      * POSTING DEFECT; A TRUE REPEATING THIRD CANNOT BE CARRIED
031800      * EXACTLY IN ANY FIXED 9-DECIMAL PACKED FIELD.
031900       2020-TEST-BOUNDED-THIRDS-SUM.
032000      *    SEPARATE ACCOUNT NUMBER FROM 2010 ABOVE - IF THIS CASE
032100      *    REUSED DIRECT0001 THE STARTING BALANCE WOULD BE 0.30,
032200      *    NOT ZERO, AND THE EXPECTED SUM BELOW WOULD BE WRONG.
032300           MOVE 'DIRECT0002          ' TO ACT-ACCT-ID
032400           MOVE 'DIRECT TEST ACCOUNT - THIRDS' TO ACT-ACCT-NAME
032500           MOVE 'N/A                 ' TO ACT-PARENT-WALLET-ID
032600           MOVE 'US' TO ACT-REGION-CODE
032700           MOVE 'CRAC' TO WS-ACT-FUNCTION-CD
032800           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
032900           MOVE 0.333333333 TO WS-ACT-AMOUNT
033000           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
033100      *    THREE IDENTICAL DEPOSITS IN A ROW - WS-ACT-AMOUNT AND
033200      *    WS-ACT-FUNCTION-CD ARE ALREADY SET FROM THE FIRST MOVE
033300      *    ABOVE, SO THE LAST TWO CALLS NEED NO FURTHER SETUP.
033400           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
033500           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
033600           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
033700           MOVE 0.999999999 TO WS-EXPECTED-AMT
033800           MOVE ACT-ACCT-BALANCE TO WS-ACTUAL-AMT
033900           MOVE 'THREE 1/3 DEPOSITS SUM EXACTLY AT 9-DEC BOUND' TO
034000               WS-ASSERT-DESC
034100           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT.
034200       2020-EXIT.
034300           EXIT.
034400      *
034500      * DEPOSITS 100.00, THEN ATTEMPTS TO WITHDRAW 150.00 - THE
034600      * INSUFFICIENT-FUNDS CHECK MUST REJECT THE WITHDRAWAL AND LEAVE
034700      * THE BALANCE AT EXACTLY 100.00, NOT SOME PARTIALLY-APPLIED
034800      * AMOUNT.
034900      *
035000      * THE SHOP'S OVERDRAFT POLICY FOR THIS LEDGER IS STRICT - NO
035100      * WITHDRAWAL MAY EVER DRIVE A BALANCE NEGATIVE, REGARDLESS OF
035200      * ANY PARENT WALLET'S AGGREGATE FUNDS.  THIS CASE PROVES THE
035300      * REJECTION FIRES AND THE BALANCE IS LEFT UNCHANGED.
035400       2030-TEST-INSUFFICIENT-FUNDS.
035500           MOVE 'DIRECT0003          ' TO ACT-ACCT-ID
035600           MOVE 'DIRECT TEST ACCOUNT - INSUFF FUNDS' TO ACT-ACCT-NAME
035700           MOVE 'N/A                 ' TO ACT-PARENT-WALLET-ID
035800           MOVE 'US' TO ACT-REGION-CODE
035900           MOVE 'CRAC' TO WS-ACT-FUNCTION-CD
036000           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
036100           MOVE 100.00 TO WS-ACT-AMOUNT
036200           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
036300           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
036400      *    DEPOSIT ONLY 100.00 BUT ATTEMPT TO WITHDRAW 150.00 - THE
036500      *    WITHDRAWAL MUST BE REJECTED BEFORE THE BALANCE IS TOUCHED.
036600           MOVE 150.00 TO WS-ACT-AMOUNT
036700           MOVE 'WDR ' TO WS-ACT-FUNCTION-CD
036800           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
036900           MOVE '10' TO WS-EXPECTED-RETURN-CD
037000           MOVE WS-ACT-RETURN-CD TO WS-ACTUAL-RETURN-CD
037100           MOVE 'WITHDRAWAL PAST BALANCE IS REJECTED' TO
037200               WS-ASSERT-DESC
037300           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT
037400           MOVE 100.00 TO WS-EXPECTED-AMT
037500           MOVE ACT-ACCT-BALANCE TO WS-ACTUAL-AMT
037600           MOVE 'REJECTED WITHDRAWAL LEAVES BALANCE UNCHANGED' TO
037700               WS-ASSERT-DESC
037800           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT.
037900       2030-EXIT.
038000           EXIT.
038100      *
038200      * WITHDRAWING THE EXACT BALANCE IS ALLOWED - EQUALITY AT ZERO IS
038300      * NOT A REJECTION.
038400      *
038500      * A WITHDRAWAL THAT LANDS THE BALANCE ON EXACT ZERO MUST
038600      * SUCCEED - ZERO IS A VALID ENDING BALANCE, NOT A SHORTFALL.
038700      * THIS GUARDS AGAINST AN OFF-BY-ONE IN THE OVERDRAFT COMPARE
038800      * IN WALACCT1 THAT MIGHT TREAT EQUAL-TO-ZERO AS A REJECT.
038900       2040-TEST-WITHDRAW-TO-EXACT-ZERO.
039000           MOVE 'DIRECT0004          ' TO ACT-ACCT-ID
039100           MOVE 'DIRECT TEST ACCOUNT - ZERO OUT' TO ACT-ACCT-NAME
039200           MOVE 'N/A                 ' TO ACT-PARENT-WALLET-ID
039300           MOVE 'US' TO ACT-REGION-CODE
039400           MOVE 'CRAC' TO WS-ACT-FUNCTION-CD
039500           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
039600           MOVE 75.00 TO WS-ACT-AMOUNT
039700           MOVE 'DEP ' TO WS-ACT-FUNCTION-CD
039800           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
039900      *    WITHDRAW THE SAME 75.00 THAT WAS JUST DEPOSITED - THE
040000      *    BALANCE SHOULD LAND ON EXACTLY ZERO, NOT REJECT.
040100           MOVE 75.00 TO WS-ACT-AMOUNT
040200           MOVE 'WDR ' TO WS-ACT-FUNCTION-CD
040300           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
040400           MOVE '00' TO WS-EXPECTED-RETURN-CD
040500           MOVE WS-ACT-RETURN-CD TO WS-ACTUAL-RETURN-CD
040600           MOVE 'WITHDRAWAL DOWN TO EXACT ZERO SUCCEEDS' TO
040700               WS-ASSERT-DESC
040800           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT
040900           MOVE ZERO TO WS-EXPECTED-AMT
041000           MOVE ACT-ACCT-BALANCE TO WS-ACTUAL-AMT
041100           MOVE 'BALANCE IS EXACTLY ZERO AFTER THE WITHDRAWAL' TO
041200               WS-ASSERT-DESC
041300           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT.
041400       2040-EXIT.
041500           EXIT.
041600      *
041700      * COMMON CALL STEP FOR THE DIRECT ACCOUNT-LEVEL TESTS ABOVE -
041800      * FACTORED OUT SO THE 11-ARGUMENT CALL LIST ONLY HAS TO BE
041900      * TYPED (AND KEPT IN SYNC WITH WALACCT1'S LINKAGE SECTION)
042000      * ONCE IN THIS WHOLE PROGRAM.
042100       2900-CALL-WALACCT1-DIRECT.
042200      *    THE FULL ELEVEN-ARGUMENT LIST, IN THE SAME ORDER AS
042300      *    WALACCT1'S OWN PROCEDURE DIVISION USING - THIS ORDER MUST
042400      *    NEVER DRIFT FROM THAT PROGRAM'S LINKAGE SECTION.
042500           CALL 'WALACCT1' USING WS-ACT-FUNCTION-CD
042600                                  ACT01-ACCOUNT-RECORD
042700                                  TXN01-TRANSACTION-RECORD
042800                                  WS-ACT-AMOUNT
042900                                  WS-ACT-DESCRIPTION
043000                                  WS-ACT-BALANCE-OUT
043100                                  FMT01-FORMATTED-BALANCE
043200                                  FMT02-REGION-VALUES
043300                                  WRK06-HISTORY-BUFFER
043400                                  WS-ACT-HISTORY-LIMIT
043500                                  WS-ACT-HISTORY-RETURNED-CT
043600                                  WS-ACT-RETURN-CD.
043700       2900-EXIT.
043800           EXIT.
043900      *
044000      *****************************************************************
044100      * WALLET UNIT TESTS - CALL WALWLT1, WHICH OWNS ACCOUNT-FILE AND
044200      * TRANSACTION-FILE, TO EXERCISE NAME RESOLUTION, DEPOSIT/
044300      * WITHDRAW/TRANSFER BY NAME, HISTORY-BY-NAME, AND THE UID/NAME
044400      * UNIQUENESS RULES.
044500      *****************************************************************
044600       3000-RUN-WALLET-LEVEL-TESTS.
044700           MOVE 'WALTEST-0001        ' TO WLT-WALLET-UID
044800           MOVE 'US' TO WLT-REGION-CODE
044900      *    CASE 3010 - FIRST WALLET CREATE.
045000           PERFORM 3010-CREATE-WALLET-CASE THRU 3010-EXIT
045100      *    CASE 3020 - DUPLICATE WALLET UID REJECTION.
045200           PERFORM 3020-CREATE-DUP-WALLET-CASE THRU 3020-EXIT
045300      *    CASE 3030 - TWO DISTINCT ACCOUNTS UNDER ONE WALLET.
045400           PERFORM 3030-CREATE-ACCOUNT-CASES THRU 3030-EXIT
045500      *    CASE 3040 - DUPLICATE ACCOUNT NAME REJECTION.
045600           PERFORM 3040-DUP-ACCOUNT-NAME-CASE THRU 3040-EXIT
045700      *    CASE 3050 - DEPOSIT/WITHDRAW BY NAME, BOTH ACCOUNTS.
045800           PERFORM 3050-DEPOSIT-WITHDRAW-CASES THRU 3050-EXIT
045900      *    CASE 3060 - UNKNOWN ACCOUNT NAME REJECTION.
046000           PERFORM 3060-UNKNOWN-NAME-CASE THRU 3060-EXIT
046100      *    CASE 3070 - HISTORY-BY-NAME TRACE.
046200           PERFORM 3070-HISTORY-BY-NAME-CASE THRU 3070-EXIT.
046300       3000-EXIT.
046400           EXIT.
046500      *
046600      * THE FIRST WALLET CREATED THIS RUN - EXPECTED TO SUCCEED SINCE
046700      * THE IN-MEMORY WALLET LIST IS STILL EMPTY AT THIS POINT.
046800      *
046900      * THE FIRST OPERATION ANY CALLER PERFORMS AGAINST WALWLT1 IS
047000      * OPEN A WALLET - NOTHING ELSE IS MEANINGFUL UNTIL A WALLET
047100      * UID EXISTS FOR ACCOUNTS TO HANG OFF OF.
047200       3010-CREATE-WALLET-CASE.
047300           PERFORM 8000-CHECK-DUP-WALLET THRU 8000-EXIT
047400           MOVE 'CRWL' TO WS-WLT-FUNCTION-CD
047500           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
047600      *    THE IN-MEMORY WALLET LIST IS STILL EMPTY THE FIRST TIME
047700      *    THROUGH, SO THIS CREATE HAS NOTHING TO COLLIDE WITH.
047800           MOVE '00' TO WS-EXPECTED-RETURN-CD
047900           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
048000           MOVE 'FIRST WALLET CREATE SUCCEEDS' TO WS-ASSERT-DESC
048100           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT
048200      *    ONLY RECORD THE NEW WALLET AND WRITE IT IF THE CREATE
048300      *    ACTUALLY SUCCEEDED - A REJECTED WALLET HAS NOTHING TO ADD
048400      *    TO THE LIST OR THE FILE.
048500           IF WS-WLT-RETURN-OK
048600               PERFORM 8010-ADD-WALLET-TO-LIST THRU 8010-EXIT
048700               WRITE WLT01-WALLET-RECORD
048800           END-IF.
048900       3010-EXIT.
049000           EXIT.
049100      *
049200      * RECREATING THE SAME WALLET-UID MUST BE REJECTED WITH RETURN
049300      * CODE 21, NOT SILENTLY ACCEPTED OR OVERWRITTEN.
049400      *
049500      * REOPENING THE SAME WALLET UID A SECOND TIME MUST COME BACK
049600      * DUP-WALLET-UID, NOT CREATE A SECOND ROW - WRK07-ACCOUNT-RRN-
049700      * INDEX WOULD OTHERWISE ACCUMULATE GHOST WALLETS OVER TIME.
049800       3020-CREATE-DUP-WALLET-CASE.
049900           PERFORM 8000-CHECK-DUP-WALLET THRU 8000-EXIT
050000           MOVE 'CRWL' TO WS-WLT-FUNCTION-CD
050100           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
050200      *    SAME UID AS 3010 ABOVE - THE IN-MEMORY LIST NOW HAS ONE
050300      *    ENTRY AND 8000-CHECK-DUP-WALLET MUST FIND THE MATCH.
050400           MOVE '21' TO WS-EXPECTED-RETURN-CD
050500           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
050600           MOVE 'SECOND CREATE OF SAME WALLET UID IS REJECTED' TO
050700               WS-ASSERT-DESC
050800           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT.
050900       3020-EXIT.
051000           EXIT.
051100      *
051200      * CREATES TWO ACCOUNTS, CHECKING AND SAVINGS, UNDER THE WALLET
051300      * CREATED IN 3010 - BOTH NAMES ARE DISTINCT SO BOTH MUST SUCCEED.
051400      *
051500      * TWO ACCOUNTS UNDER ONE WALLET - ACCT-A AND ACCT-B - SET UP
051600      * HERE SO THE DEPOSIT/WITHDRAW AND TRANSFER CASES FURTHER
051700      * DOWN HAVE SOMEWHERE TO POST AGAINST WITHOUT REPEATING THIS
051800      * BOILERPLATE IN EACH OF THEM.
051900       3030-CREATE-ACCOUNT-CASES.
052000           MOVE 'CHECKING' TO WS-ACCT-NAME
052100           MOVE 'CRAC' TO WS-WLT-FUNCTION-CD
052200           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
052300           MOVE '00' TO WS-EXPECTED-RETURN-CD
052400           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
052500           MOVE 'CREATE ACCOUNT CHECKING SUCCEEDS' TO WS-ASSERT-DESC
052600           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT
052700      *    SECOND ACCOUNT, SAME WALLET - WS-TO-ACCT-NAME BELOW ON
052800      *    THE TRANSFER CASE WILL ADDRESS THIS ONE.
052900           MOVE 'SAVINGS' TO WS-ACCT-NAME
053000           MOVE 'CRAC' TO WS-WLT-FUNCTION-CD
053100           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
053200           MOVE '00' TO WS-EXPECTED-RETURN-CD
053300           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
053400           MOVE 'CREATE ACCOUNT SAVINGS SUCCEEDS' TO WS-ASSERT-DESC
053500           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT.
053600       3030-EXIT.
053700           EXIT.
053800      *
053900      * A SECOND "CHECKING" ACCOUNT UNDER THE SAME WALLET MUST BE
054000      * REJECTED WITH RETURN CODE 20 - ACCOUNT NAMES ARE UNIQUE
054100      * WITHIN A WALLET, NOT ACROSS THE WHOLE LEDGER.
054200      *
054300      * ACCOUNT NAMES MUST BE UNIQUE WITHIN A WALLET - THE NAME IS
054400      * HOW A HUMAN CALLER REFERS TO THE ACCOUNT, SO A DUPLICATE
054500      * WOULD MAKE EVERY FUTURE LOOKUP BY NAME AMBIGUOUS.
054600       3040-DUP-ACCOUNT-NAME-CASE.
054700           MOVE 'CHECKING' TO WS-ACCT-NAME
054800           MOVE 'CRAC' TO WS-WLT-FUNCTION-CD
054900           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
055000      *    CHECKING ALREADY EXISTS UNDER THIS WALLET FROM 3030 ABOVE.
055100           MOVE '20' TO WS-EXPECTED-RETURN-CD
055200           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
055300           MOVE 'DUPLICATE ACCOUNT NAME IN SAME WALLET REJECTED' TO
055400               WS-ASSERT-DESC
055500           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT.
055600       3040-EXIT.
055700           EXIT.
055800      *
055900      * POSTS TWO SMALL DEPOSITS TO SAVINGS (PROVING THE HISTORY
056000      * BUFFER ACCUMULATES CORRECTLY), THEN EXERCISES BOTH THE
056100      * REJECTED AND THE EXACT-ZERO WITHDRAWAL PATHS ON CHECKING.
056200       3050-DEPOSIT-WITHDRAW-CASES.
056300           MOVE 'CHECKING' TO WS-ACCT-NAME
056400           MOVE 250.00 TO WS-AMOUNT
056500           MOVE 'PAYROLL' TO WS-DESCRIPTION
056600           MOVE 'DEP ' TO WS-WLT-FUNCTION-CD
056700           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
056800           MOVE 'SAVINGS' TO WS-ACCT-NAME
056900           MOVE 0.10 TO WS-AMOUNT
057000      *    A BLANK DESCRIPTION HERE DOUBLES AS A REGRESSION CHECK ON
057100      *    WALACCT1'S "REPLACE BLANK WITH N/A" RULE IN 2130-COMMIT-
057200      *    TRANSACTION - NOT ASSERTED DIRECTLY, BUT EXERCISED.
057300           MOVE SPACE TO WS-DESCRIPTION
057400           MOVE 'DEP ' TO WS-WLT-FUNCTION-CD
057500           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
057600           MOVE 0.20 TO WS-AMOUNT
057700           MOVE 'DEP ' TO WS-WLT-FUNCTION-CD
057800           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
057900           MOVE 10 TO WS-HISTORY-LIMIT
058000           MOVE 'HIST' TO WS-WLT-FUNCTION-CD
058100           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
058200      *    THE SAME EXACT-SUM GUARANTEE PROVEN DIRECTLY IN 2010
058300      *    ABOVE ALSO HOLDS THROUGH THE BY-NAME POSTING PATH.
058400           MOVE 0.30 TO WS-EXPECTED-AMT
058500           MOVE WRK-HIST-ENDING-BAL (1) TO WS-ACTUAL-AMT
058600           MOVE 'SAVINGS BALANCE IS EXACTLY 0.30 AFTER BOTH DEPOSITS'
058700               TO WS-ASSERT-DESC
058800           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT
058900      *    CHECKING HOLDS 250.00 FROM THE PAYROLL DEPOSIT ABOVE -
059000      *    WITHDRAWING 300.00 MUST BE REJECTED.
059100           MOVE 'CHECKING' TO WS-ACCT-NAME
059200           MOVE 300.00 TO WS-AMOUNT
059300           MOVE 'WDR ' TO WS-WLT-FUNCTION-CD
059400           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
059500      *    CHECKING HOLDS ONLY THE 250.00 PAYROLL DEPOSIT - A 300.00
059600      *    WITHDRAWAL MUST FAIL THE SAME WAY THE DIRECT-CALL CASE IN
059700      *    2030 ABOVE DID.
059800           MOVE '10' TO WS-EXPECTED-RETURN-CD
059900           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
060000           MOVE 'WITHDRAW BY NAME PAST BALANCE IS REJECTED' TO
060100               WS-ASSERT-DESC
060200           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT
060300      *    WITHDRAWING THE EXACT 250.00 BALANCE MUST SUCCEED, PROVING
060400      *    THE BY-NAME PATH SHARES THE SAME EXACT-ZERO RULE AS THE
060500      *    DIRECT-CALL CASE IN 2040 ABOVE.
060600           MOVE 250.00 TO WS-AMOUNT
060700           MOVE 'WDR ' TO WS-WLT-FUNCTION-CD
060800           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
060900           MOVE '00' TO WS-EXPECTED-RETURN-CD
061000           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
061100           MOVE 'WITHDRAW BY NAME DOWN TO EXACT ZERO SUCCEEDS' TO
061200               WS-ASSERT-DESC
061300           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT.
061400       3050-EXIT.
061500           EXIT.
061600      *
061700      * DEPOSITING TO A NAME THAT WAS NEVER CREATED UNDER THIS WALLET
061800      * MUST BE REJECTED WITH RETURN CODE 30, NOT TREATED AS A
061900      * MISSING-RECORD I/O ERROR.
062000      *
062100      * A DEPOSIT AIMED AT AN ACCOUNT NAME THAT WAS NEVER CREATED
062200      * MUST COME BACK UNKNOWN-ACCT-NAME, NOT ABEND AND NOT SILENTLY
062300      * POST TO THE WRONG ACCOUNT - WRK05-ACCOUNT-NAME-INDEX SEARCH
062400      * FAILURE IS THE ONLY CORRECT OUTCOME HERE.
062500       3060-UNKNOWN-NAME-CASE.
062600           MOVE 'NO-SUCH-ACCOUNT' TO WS-ACCT-NAME
062700           MOVE 10.00 TO WS-AMOUNT
062800           MOVE 'DEP ' TO WS-WLT-FUNCTION-CD
062900           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
063000      *    NO ACCOUNT BY THIS NAME WAS EVER CREATED UNDER THE WALLET -
063100      *    2900-RESOLVE-ACCOUNT-NAME IN WALWLT1 MUST COME BACK EMPTY.
063200           MOVE '30' TO WS-EXPECTED-RETURN-CD
063300           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
063400           MOVE 'DEPOSIT TO AN UNKNOWN ACCOUNT NAME IS REJECTED' TO
063500               WS-ASSERT-DESC
063600           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT.
063700       3060-EXIT.
063800           EXIT.
063900      *
064000      * PULLS BACK SAVINGS' HISTORY AND CHECKS BOTH THE COUNT AND THE
064100      * MOST-RECENT ENTRY'S AMOUNT, THEN DISPLAYS THE TRACE LISTING.
064200      *
064300      * CALLERS OUTSIDE THIS SHOP NEVER SEE A RELATIVE RECORD
064400      * NUMBER - THEY ADDRESS AN ACCOUNT BY ITS NAME, AND WALWLT1
064500      * MUST RESOLVE THAT NAME TO THE RIGHT HISTORY BUFFER EVERY
064600      * TIME, EVEN AFTER OTHER ACCOUNTS HAVE BEEN OPENED IN BETWEEN.
064700       3070-HISTORY-BY-NAME-CASE.
064800           MOVE 'SAVINGS' TO WS-ACCT-NAME
064900           MOVE 10 TO WS-HISTORY-LIMIT
065000           MOVE 'HIST' TO WS-WLT-FUNCTION-CD
065100           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
065200      *    BOTH DEPOSITS FROM 3050 ABOVE SHOULD BE ON FILE - IF ONLY
065300      *    ONE CAME BACK, THE HISTORY BUFFER SHIFT LOGIC IN WALACCT1
065400      *    WOULD BE THE FIRST SUSPECT.
065500           MOVE 2 TO WS-EXPECTED-AMT
065600           MOVE WS-HISTORY-RETURNED-CT TO WS-ACTUAL-AMT
065700           MOVE 'SAVINGS HISTORY RETURNS BOTH POSTED DEPOSITS' TO
065800               WS-ASSERT-DESC
065900           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT
066000      *    ENTRY 1 IS ALWAYS THE MOST RECENT POST - THE 0.20 DEPOSIT
066100      *    WAS POSTED AFTER THE 0.10 ONE, SO IT MUST BE FIRST.
066200           MOVE 0.20 TO WS-EXPECTED-AMT
066300           MOVE WRK-HIST-AMOUNT (1) TO WS-ACTUAL-AMT
066400           MOVE 'MOST RECENT SAVINGS ENTRY IS THE 0.20 DEPOSIT' TO
066500               WS-ASSERT-DESC
066600           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT
066700           PERFORM 6100-DISPLAY-HISTORY THRU 6100-EXIT.
066800       3070-EXIT.
066900           EXIT.
067000      *
067100      * COMMON CALL STEP FOR EVERY WALLET-LEVEL TEST ABOVE - SAME
067200      * REASONING AS 2900 ABOVE, ONE 14-ARGUMENT CALL LIST INSTEAD
067300      * OF ONE PER TEST CASE.
067400       3900-CALL-WALWLT1.
067500      *    THE FULL FOURTEEN-ARGUMENT LIST, IN THE SAME ORDER AS
067600      *    WALWLT1'S OWN PROCEDURE DIVISION USING - THE THREE
067700      *    PERSISTENT WRKNN TABLES RIDE ALONG ON EVERY CALL SINCE
067800      *    WALWLT1 HOLDS NO STATE OF ITS OWN BETWEEN CALLS.
067900           CALL 'WALWLT1' USING WS-WLT-FUNCTION-CD
068000                                 WLT01-WALLET-RECORD
068100                                 WS-DUP-WALLET-SW
068200                                 WS-ACCT-NAME
068300                                 WS-TO-ACCT-NAME
068400                                 WS-AMOUNT
068500                                 WS-DESCRIPTION
068600                                 WS-HISTORY-LIMIT
068700                                 WS-HISTORY-RETURNED-CT
068800                                 WS-LAST-RRN
068900                                 WRK05-ACCOUNT-NAME-INDEX
069000                                 WRK07-ACCOUNT-RRN-INDEX
069100                                 WRK08-ACCOUNT-HISTORY-TABLE
069200                                 WRK06-HISTORY-BUFFER
069300                                 WS-WLT-RETURN-CD.
069400       3900-EXIT.
069500           EXIT.
069600      *
069700      *****************************************************************
069800      * CURRENCY/REGION FORMATTING FIXTURES - DIRECT WALACCT1 QFMT
069900      * CALLS AGAINST A LOCALLY BUILT ACCOUNT, ONE PER REGION.  THE
070000      * FULL DISPLAY STRING IS FMT-SYMBOL FOLLOWED BY FMT-TEXT, EXCEPT
070100      * THAT A LEADING '-' IN FMT-TEXT MOVES AHEAD OF THE SYMBOL - SEE
070200      * 4910-BUILD-FULL-DISPLAY-TEXT.
070300      *****************************************************************
070400       4000-RUN-FORMAT-FIXTURE-TESTS.
070500      *    US REGION - TWO DECIMAL PLACES, DOLLAR SIGN.
070600      *    BASIC TWO-DECIMAL CASE - THE MOST COMMON REGION IN
070700      *    PRODUCTION, SO THIS IS THE FIRST FIXTURE CHECKED.
070800           MOVE 'US' TO ACT-REGION-CODE
070900           MOVE 100.50 TO ACT-ACCT-BALANCE
071000           MOVE '$100.50' TO WS-EXPECTED-TEXT
071100           MOVE 'US REGION FORMATS 100.50 AS $100.50' TO WS-ASSERT-DESC
071200           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT
071300      *
071400      *    ZERO MUST STILL SHOW THE DECIMAL PLACES FOR A TWO-DECIMAL
071500      *    REGION - NOT COLLAPSED TO A BARE '$0'.
071600           MOVE 'US' TO ACT-REGION-CODE
071700           MOVE 0.00 TO ACT-ACCT-BALANCE
071800           MOVE '$0.00' TO WS-EXPECTED-TEXT
071900           MOVE 'US REGION FORMATS ZERO AS $0.00' TO WS-ASSERT-DESC
072000           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT
072100      *
072200      *    FR REGION - TWO DECIMAL PLACES, EURO SYMBOL.
072300      *    SECOND TABLE ENTRY, DIFFERENT SYMBOL, SAME DECIMAL
072400      *    PLACES AS US - PROVES THE SYMBOL COMES FROM THE TABLE
072500      *    AND NOT FROM A HARDCODED US ASSUMPTION.
072600           MOVE 'FR' TO ACT-REGION-CODE
072700           MOVE 120.00 TO ACT-ACCT-BALANCE
072800           MOVE '€120.00' TO WS-EXPECTED-TEXT
072900           MOVE 'FR REGION FORMATS 120.00 WITH EURO SYMBOL' TO
073000               WS-ASSERT-DESC
073100           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT
073200      *
073300      *    CL REGION - ZERO DECIMAL PLACES (CHILEAN PESO HAS NO MINOR
073400      *    UNIT IN THIS FIXTURE TABLE).
073500      *    ZERO-DECIMAL REGION - NO DECIMAL POINT AT ALL IN THE
073600      *    OUTPUT, NOT '.00' TRUNCATED TO NOTHING.
073700           MOVE 'CL' TO ACT-REGION-CODE
073800           MOVE 0.00 TO ACT-ACCT-BALANCE
073900           MOVE 'CLP0' TO WS-EXPECTED-TEXT
074000           MOVE 'CL REGION FORMATS ZERO WITH NO DECIMAL PLACES' TO
074100               WS-ASSERT-DESC
074200           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT
074300      *
074400      *    JO REGION - THREE DECIMAL PLACES (JORDANIAN DINAR).
074500      *    THREE-DECIMAL REGION - THE WIDEST OF THE THREE EDIT
074600      *    TEMPLATES IN WAL.FMTBAL.
074700           MOVE 'JO' TO ACT-REGION-CODE
074800           MOVE 0.00 TO ACT-ACCT-BALANCE
074900           MOVE 'JOD0.000' TO WS-EXPECTED-TEXT
075000           MOVE 'JO REGION FORMATS ZERO WITH THREE DECIMAL PLACES' TO
075100               WS-ASSERT-DESC
075200           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT
075300      *
075400      *    NEGATIVE BALANCE - THE '-' MUST LAND AHEAD OF THE CURRENCY
075500      *    SYMBOL, NOT BETWEEN THE SYMBOL AND THE DIGITS.
075600           MOVE 'US' TO ACT-REGION-CODE
075700           MOVE 50.25 TO ACT-ACCT-BALANCE
075800           COMPUTE ACT-ACCT-BALANCE = ACT-ACCT-BALANCE * -1
075900           MOVE '-$50.25' TO WS-EXPECTED-TEXT
076000           MOVE 'NEGATIVE BALANCE SIGN IS SHOWN AHEAD OF THE SYMBOL'
076100               TO WS-ASSERT-DESC
076200           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT
076300      *
076400      *    LARGE-MAGNITUDE CASE - PROVES THE EDIT TEMPLATE'S FULL
076500      *    27-DIGIT WIDTH GROUPS CORRECTLY IN THREES ALL THE WAY OUT.
076600           MOVE 'US' TO ACT-REGION-CODE
076700           MOVE 1000000000000000000010.21 TO ACT-ACCT-BALANCE
076800           MOVE '$1,000,000,000,000,000,000,010.21' TO
076900               WS-EXPECTED-TEXT
077000           MOVE 'LARGE MAGNITUDE IS GROUPED IN THREES' TO
077100               WS-ASSERT-DESC
077200           PERFORM 4900-FORMAT-AND-ASSERT THRU 4900-EXIT.
077300       4000-EXIT.
077400           EXIT.
077500      *
077600      * CALLS WALACCT1'S FORMAT-BALANCE FUNCTION AGAINST WHATEVER
077700      * ACT-REGION-CODE/ACT-ACCT-BALANCE THE CALLER JUST SET UP,
077800      * ASSEMBLES THE FULL DISPLAY STRING, AND ASSERTS IT AGAINST
077900      * WS-EXPECTED-TEXT.
078000      *    ONE SHARED ASSERTION STEP FOR EVERY REGION FIXTURE BELOW -
078100      *    KEEPS THE PER-REGION PARAGRAPHS SHORT AND THE COMPARE
078200      *    LOGIC IN EXACTLY ONE PLACE.
078300       4900-FORMAT-AND-ASSERT.
078400           MOVE 'QFMT' TO WS-ACT-FUNCTION-CD
078500           PERFORM 2900-CALL-WALACCT1-DIRECT THRU 2900-EXIT
078600           PERFORM 4910-BUILD-FULL-DISPLAY-TEXT THRU 4910-EXIT
078700           PERFORM 6020-ASSERT-TEXT-EQUAL THRU 6020-EXIT.
078800       4900-EXIT.
078900           EXIT.
079000      *
079100      * FMT-TEXT ALREADY CARRIES ITS OWN LEADING '-' WHEN THE BALANCE
079200      * IS NEGATIVE (SEE WALACCT1 4210-BUILD-FORMATTED-TEXT) - THIS
079300      * PARAGRAPH JUST REORDERS IT AHEAD OF THE CURRENCY SYMBOL SO THE
079400      * TEST FIXTURE'S EXPECTED STRINGS READ NATURALLY (E.G. "-$50.25"
079500      * RATHER THAN "$-50.25").
079600       4910-BUILD-FULL-DISPLAY-TEXT.
079700           IF FMT-TEXT (1:1) = '-'
079800               STRING '-'                   DELIMITED BY SIZE
079900                      FMT-SYMBOL             DELIMITED BY SPACE
080000                      FMT-TEXT (2:)          DELIMITED BY SPACE
080100                   INTO WS-ACTUAL-TEXT
080200           ELSE
080300               STRING FMT-SYMBOL             DELIMITED BY SPACE
080400                      FMT-TEXT               DELIMITED BY SPACE
080500                   INTO WS-ACTUAL-TEXT
080600           END-IF.
080700       4910-EXIT.
080800           EXIT.
080900      *
081000      *****************************************************************
081100      * TRANSFER ATOMICITY - A FRESH WALLET WITH TWO ACCOUNTS, A
081200      * TRANSFER THAT FAILS ON THE WITHDRAWAL LEG, AND PROOF THAT
081300      * NEITHER ACCOUNT MOVED A PENNY.
081400      *****************************************************************
081500      *
081600      * A TRANSFER THAT FAILS PARTWAY THROUGH - SOURCE DEBITED BUT
081700      * DESTINATION CREDIT REJECTED, OR VICE VERSA - MUST LEAVE
081800      * BOTH LEGS UNCHANGED.  THIS SECTION PROVES WALWLT1'S TRANSFER
081900      * LOGIC NEVER LEAVES MONEY HALF-MOVED BETWEEN TWO ACCOUNTS.
082000       5000-RUN-ATOMICITY-TESTS.
082100      *    SEPARATE WALLET FROM SECTION 3000 - A FRESH UID SO THIS
082200      *    SECTION'S ACCOUNT BALANCES START FROM ZERO, UNAFFECTED
082300      *    BY ANYTHING POSTED IN THE EARLIER WALLET-LEVEL CASES.
082400           MOVE 'WALTEST-0002        ' TO WLT-WALLET-UID
082500           MOVE 'US' TO WLT-REGION-CODE
082600           PERFORM 8000-CHECK-DUP-WALLET THRU 8000-EXIT
082700           MOVE 'CRWL' TO WS-WLT-FUNCTION-CD
082800           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
082900           IF WS-WLT-RETURN-OK
083000               PERFORM 8010-ADD-WALLET-TO-LIST THRU 8010-EXIT
083100               WRITE WLT01-WALLET-RECORD
083200           END-IF
083300      *    ACCT-A IS THE TRANSFER SOURCE, ACCT-B THE DESTINATION.
083400           MOVE 'ACCT-A' TO WS-ACCT-NAME
083500           MOVE 'CRAC' TO WS-WLT-FUNCTION-CD
083600           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
083700           MOVE 'ACCT-B' TO WS-ACCT-NAME
083800           MOVE 'CRAC' TO WS-WLT-FUNCTION-CD
083900           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
084000      *    FUND BOTH ACCOUNTS TO KNOWN, UNEQUAL STARTING BALANCES.
084100           MOVE 'ACCT-A' TO WS-ACCT-NAME
084200           MOVE 10.00 TO WS-AMOUNT
084300           MOVE 'DEP ' TO WS-WLT-FUNCTION-CD
084400           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
084500           MOVE 'ACCT-B' TO WS-ACCT-NAME
084600           MOVE 5.00 TO WS-AMOUNT
084700           MOVE 'DEP ' TO WS-WLT-FUNCTION-CD
084800           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
084900      *    ACCT-A HOLDS ONLY 10.00 - A 20.00 TRANSFER MUST FAIL ON
085000      *    THE WITHDRAWAL LEG BEFORE THE DEPOSIT LEG EVER RUNS.
085100      *    20.00 EXCEEDS ACCT-A'S 10.00 BALANCE - WALWLT1'S
085200      *    3000-TRANSFER PARAGRAPH MUST CATCH THE SHORTFALL ON THE
085300      *    WITHDRAWAL LEG BEFORE EVER TOUCHING ACCT-B.
085400           MOVE 'ACCT-A' TO WS-ACCT-NAME
085500           MOVE 'ACCT-B' TO WS-TO-ACCT-NAME
085600           MOVE 20.00 TO WS-AMOUNT
085700           MOVE 'XFER' TO WS-WLT-FUNCTION-CD
085800           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
085900           MOVE '10' TO WS-EXPECTED-RETURN-CD
086000           MOVE WS-WLT-RETURN-CD TO WS-ACTUAL-RETURN-CD
086100           MOVE 'TRANSFER PAST SOURCE BALANCE IS REJECTED' TO
086200               WS-ASSERT-DESC
086300           PERFORM 6030-ASSERT-RETURN-CD-EQUAL THRU 6030-EXIT
086400      *    PROVES THE SOURCE ACCOUNT'S BALANCE IS STILL 10.00 - THE
086500      *    REJECTED WITHDRAWAL LEG NEVER TOUCHED IT.
086600      *    PROVES THE SOURCE ACCOUNT'S BALANCE IS STILL 10.00 - THE
086700      *    REJECTED WITHDRAWAL LEG NEVER TOUCHED IT.
086800           MOVE 'ACCT-A' TO WS-ACCT-NAME
086900           MOVE 10 TO WS-HISTORY-LIMIT
087000           MOVE 'HIST' TO WS-WLT-FUNCTION-CD
087100           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
087200           MOVE 10.00 TO WS-EXPECTED-AMT
087300           MOVE WRK-HIST-ENDING-BAL (1) TO WS-ACTUAL-AMT
087400           MOVE 'SOURCE ACCOUNT BALANCE UNCHANGED AFTER REJECT' TO
087500               WS-ASSERT-DESC
087600           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT
087700      *    AND THE DESTINATION ACCOUNT IS STILL 5.00 - THE DEPOSIT LEG
087800      *    OF THE TRANSFER WAS NEVER REACHED AT ALL.
087900      *    AND THE DESTINATION ACCOUNT IS STILL 5.00 - THE DEPOSIT
088000      *    LEG OF THE TRANSFER WAS NEVER REACHED AT ALL.
088100           MOVE 'ACCT-B' TO WS-ACCT-NAME
088200           MOVE 'HIST' TO WS-WLT-FUNCTION-CD
088300           PERFORM 3900-CALL-WALWLT1 THRU 3900-EXIT
088400           MOVE 5.00 TO WS-EXPECTED-AMT
088500           MOVE WRK-HIST-ENDING-BAL (1) TO WS-ACTUAL-AMT
088600           MOVE 'DEST ACCOUNT BALANCE UNCHANGED - DEPOSIT NEVER RAN'
088700               TO WS-ASSERT-DESC
088800           PERFORM 6010-ASSERT-AMT-EQUAL THRU 6010-EXIT.
088900       5000-EXIT.
089000           EXIT.
089100      *
089200      *****************************************************************
089300      * ASSERTION HELPERS AND THE HISTORY TRACE LISTING
089400      *****************************************************************
089500      * COMPARES TWO COMP-3 AMOUNTS FOR EXACT EQUALITY - NO TOLERANCE,
089600      * NO ROUNDING ALLOWANCE.  EVERY AMOUNT ASSERTION IN THIS PROGRAM
089700      * ROUTES THROUGH HERE SO THE PASS/FAIL COUNTERS AND DISPLAY
089800      * FORMAT NEVER DRIFT FROM CASE TO CASE.
089900       6010-ASSERT-AMT-EQUAL.
090000      *    EVERY ASSERTION BUMPS THE RUNNING CASE COUNTER FIRST SO
090100      *    THE DISPLAYED NUMBER LINES UP WITH THE ORDER CASES RAN IN,
090200      *    NOT THE ORDER THEY WERE CODED IN THIS PARAGRAPH.
090300           ADD 1 TO WS-TEST-CASE-NBR
090400           MOVE WS-TEST-CASE-NBR TO WS-TEST-CASE-EDIT
090500           IF WS-ACTUAL-AMT = WS-EXPECTED-AMT
090600               ADD 1 TO WS-PASS-CT
090700               DISPLAY 'PASS ' WS-TEST-CASE-EDIT ' ' WS-ASSERT-DESC
090800           ELSE
090900               ADD 1 TO WS-FAIL-CT
091000               DISPLAY 'FAIL ' WS-TEST-CASE-EDIT ' ' WS-ASSERT-DESC
091100           END-IF.
091200       6010-EXIT.
091300           EXIT.
091400      *
091500      * SAME SHAPE AS 6010 ABOVE BUT FOR THE FORMATTED-BALANCE DISPLAY
091600      * TEXT - ON FAILURE ALSO DISPLAYS BOTH STRINGS SIDE BY SIDE
091700      * SINCE A TEXT MISMATCH IS HARDER TO DIAGNOSE FROM THE ASSERT
091800      * DESCRIPTION ALONE THAN A NUMBER MISMATCH IS.
091900       6020-ASSERT-TEXT-EQUAL.
092000           ADD 1 TO WS-TEST-CASE-NBR
092100           MOVE WS-TEST-CASE-NBR TO WS-TEST-CASE-EDIT
092200           IF WS-ACTUAL-TEXT = WS-EXPECTED-TEXT
092300               ADD 1 TO WS-PASS-CT
092400               DISPLAY 'PASS ' WS-TEST-CASE-EDIT ' ' WS-ASSERT-DESC
092500           ELSE
092600               ADD 1 TO WS-FAIL-CT
092700               DISPLAY 'FAIL ' WS-TEST-CASE-EDIT ' ' WS-ASSERT-DESC
092800               DISPLAY '     EXPECTED: ' WS-EXPECTED-TEXT
092900               DISPLAY '     ACTUAL..: ' WS-ACTUAL-TEXT
093000      *        WS-ACTUAL-TEXT-BRK SPLITS OFF JUST THE CURRENCY
093100      *        SYMBOL - A REGION-FORMAT MIX-UP (WRONG TABLE ROW IN
093200      *        WAL.FMTBAL) SHOWS UP HERE EVEN WHEN THE DIGIT STRING
093300      *        HAPPENS TO MATCH BY COINCIDENCE.
093400               DISPLAY '     SYMBOL..: ' WS-ACTUAL-TEXT-SYMBOL
093500           END-IF.
093600       6020-EXIT.
093700           EXIT.
093800      *
093900      * SAME SHAPE AGAIN, FOR THE TWO-CHARACTER RETURN-CODE FIELDS
094000      * USED BY EVERY REJECTION-PATH TEST CASE IN THIS PROGRAM.
094100       6030-ASSERT-RETURN-CD-EQUAL.
094200           ADD 1 TO WS-TEST-CASE-NBR
094300           MOVE WS-TEST-CASE-NBR TO WS-TEST-CASE-EDIT
094400           IF WS-ACTUAL-RETURN-CD = WS-EXPECTED-RETURN-CD
094500               ADD 1 TO WS-PASS-CT
094600               DISPLAY 'PASS ' WS-TEST-CASE-EDIT ' ' WS-ASSERT-DESC
094700           ELSE
094800               ADD 1 TO WS-FAIL-CT
094900               DISPLAY 'FAIL ' WS-TEST-CASE-EDIT ' ' WS-ASSERT-DESC
095000           END-IF.
095100       6030-EXIT.
095200           EXIT.
095300      *
095400      * LAST-N-TRANSACTIONS TRACE LISTING - THE ONLY "REPORT" THIS
095500      * SYSTEM PRODUCES, MOST RECENT ENTRY FIRST.
095600       6100-DISPLAY-HISTORY.
095700      *    A BANNER LINE SO THE TRACE IS EASY TO FIND IN THE JOB LOG
095800      *    OUTPUT WHEN SCANNING FOR A SPECIFIC ACCOUNT'S ACTIVITY.
095900           DISPLAY '----- TRANSACTION HISTORY - ' WS-ACCT-NAME
096000               ' -----'
096100      *    VARIES OVER WS-HISTORY-RETURNED-CT, NOT OVER THE FULL
096200      *    50-ENTRY BUFFER SIZE - A SHORT HISTORY LIST IS NOT PADDED
096300      *    WITH BLANK ENTRIES.
096400           PERFORM 6110-DISPLAY-ONE-ENTRY
096500               VARYING WS-HIST-DISPLAY-SUB FROM 1 BY 1
096600               UNTIL WS-HIST-DISPLAY-SUB > WS-HISTORY-RETURNED-CT.
096700       6100-EXIT.
096800           EXIT.
096900      *
097000      * DISPLAYS ONE HISTORY ENTRY'S TX-UUID, TYPE CODE, AMOUNT,
097100      * ENDING BALANCE AND DESCRIPTION ON A SINGLE LINE.  NO EXIT
097200      * PARAGRAPH OF ITS OWN - IT FALLS THROUGH INTO 7000 BELOW,
097300      * WHICH IS HARMLESS SINCE IT IS ONLY EVER REACHED VIA THE
097400      * PERFORM ... VARYING IN 6100 ABOVE, NEVER BY FALL-THROUGH
097500      * FROM 6100 ITSELF.
097600       6110-DISPLAY-ONE-ENTRY.
097700      *    ONE LINE PER ENTRY - UUID, TYPE, AMOUNT, ENDING BALANCE
097800      *    AND DESCRIPTION, IN THAT ORDER, SEPARATED BY A SINGLE
097900      *    SPACE FOR READABILITY IN THE JOB LOG.
098000           DISPLAY WRK-HIST-TX-UUID (WS-HIST-DISPLAY-SUB) ' '
098100               WRK-HIST-TYPE-CD (WS-HIST-DISPLAY-SUB) ' '
098200               WRK-HIST-AMOUNT (WS-HIST-DISPLAY-SUB) ' '
098300               WRK-HIST-ENDING-BAL (WS-HIST-DISPLAY-SUB) ' '
098400               WRK-HIST-DESCRIPTION (WS-HIST-DISPLAY-SUB).
098500      *
098600      * FINAL PASS/FAIL TALLY - THE LAST THING DISPLAYED BEFORE THE
098700      * FILES ARE CLOSED AND THE RUN ENDS.
098800       7000-DISPLAY-SUMMARY.
098900      *    A FIXED-WIDTH RULE LINE TOP AND BOTTOM MAKES THE SUMMARY
099000      *    BLOCK EASY TO SPOT AT THE END OF A LONG JOB LOG.
099100           DISPLAY '================================================'
099200           DISPLAY 'UWALLET BATCH LEDGER CORE - SELF-TEST SUMMARY'
099300           DISPLAY 'CASES PASSED: ' WS-PASS-CT
099400           DISPLAY 'CASES FAILED: ' WS-FAIL-CT
099500           DISPLAY '================================================'.
099600       7000-EXIT.
099700           EXIT.
099800      *
099900      * THE DUPLICATE-WALLET-UID CHECK - WALLET-FILE BELONGS TO THIS
100000      * PROGRAM, NOT WALWLT1, SO WE SCAN OUR OWN IN-MEMORY LIST OF
100100      * UIDS CREATED THIS RUN AND HAND THE ANSWER TO WALWLT1.
100200      *    A LINEAR SCAN OF WS-WALLET-LIST-ENTRY IS FINE AT THIS
100300      *    SCALE - THE SELF-TEST NEVER OPENS MORE THAN A HANDFUL OF
100400      *    WALLETS, SO THERE IS NO NEED FOR A SEARCH ALL HERE.
100500       8000-CHECK-DUP-WALLET.
100600      *    DEFAULT TO 'NOT A DUPLICATE' BEFORE THE SEARCH - THE SEARCH
100700      *    ONLY FLIPS THIS SWITCH IF IT ACTUALLY FINDS A MATCH.
100800           MOVE 'N' TO WS-DUP-WALLET-SW
100900           SET WS-WALLET-LIST-IDX TO 1
101000           SEARCH WS-WALLET-LIST-ENTRY
101100               AT END
101200                   CONTINUE
101300               WHEN WS-WALLET-LIST-UID (WS-WALLET-LIST-IDX)
101400                      = WLT-WALLET-UID
101500                   MOVE 'Y' TO WS-DUP-WALLET-SW
101600           END-SEARCH.
101700       8000-EXIT.
101800           EXIT.
101900      *
102000      * APPENDS THE JUST-CREATED WALLET-UID TO THE IN-MEMORY LIST SO
102100      * THE NEXT CALL TO 8000-CHECK-DUP-WALLET CAN SEE IT.
102200      *    RECORDS A NEWLY-OPENED WALLET UID SO A LATER CASE CAN
102300      *    PROVE THE DUPLICATE-OPEN REJECT PATH AGAINST IT.
102400       8010-ADD-WALLET-TO-LIST.
102500      *    APPENDS AT THE NEXT FREE SLOT - THE LIST IS NEVER SORTED
102600      *    OR COMPACTED, SO THE COUNT DOUBLES AS THE NEXT INDEX.
102700           ADD 1 TO WS-WALLET-LIST-CT
102800           SET WS-WALLET-LIST-IDX TO WS-WALLET-LIST-CT
102900           MOVE WLT-WALLET-UID TO
103000               WS-WALLET-LIST-UID (WS-WALLET-LIST-IDX).
103100       8010-EXIT.
103200           EXIT.
103300      *
103400      * CLOSES ACCOUNT-FILE AND TRANSACTION-FILE THROUGH WALWLT1, THEN
103500      * CLOSES WALLET-FILE, WHICH THIS PROGRAM OWNS DIRECTLY.  THE
103600      * 'CLOS' FUNCTION CODE IS THE ONLY OTHER FUNCTION BESIDES
103700      * 'OPEN' THAT THIS PROGRAM SENDS TO WALWLT1 OUTSIDE OF
103800      * 3900-CALL-WALWLT1'S NORMAL TEST-CASE TRAFFIC.
103900       9900-TERMINATE.
104000           MOVE 'CLOS' TO WS-WLT-FUNCTION-CD
104100           CALL 'WALWLT1' USING WS-WLT-FUNCTION-CD
104200                                 WLT01-WALLET-RECORD
104300                                 WS-DUP-WALLET-SW
104400                                 WS-ACCT-NAME
104500                                 WS-TO-ACCT-NAME
104600                                 WS-AMOUNT
104700                                 WS-DESCRIPTION
104800                                 WS-HISTORY-LIMIT
104900                                 WS-HISTORY-RETURNED-CT
105000                                 WS-LAST-RRN
105100                                 WRK05-ACCOUNT-NAME-INDEX
105200                                 WRK07-ACCOUNT-RRN-INDEX
105300                                 WRK08-ACCOUNT-HISTORY-TABLE
105400                                 WRK06-HISTORY-BUFFER
105500                                 WS-WLT-RETURN-CD
105600           CLOSE WALLET-FILE.
105700       9900-EXIT.
105800           EXIT.
