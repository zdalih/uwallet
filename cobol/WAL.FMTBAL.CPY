000100      *****************************************************************
000200      * WAL.FMTBAL     FORMATTED-BALANCE WORK AREA AND REGION-FORMAT
000300      *                LOOKUP TABLE
000400      * SYSTEM.......  UWALLET BATCH LEDGER CORE
000500      * DESCRIPTION..  FMT01 IS THE DERIVED, NOT-STORED DISPLAY FORM
000600      *                OF AN ACCOUNT BALANCE.  FMT02/FMT03 IS THE
000700      *                REGION-TO-CURRENCY LOOKUP, LOADED BY VALUE
000800      *                CLAUSE AND SEARCHED BY SEARCH ALL - A FIXED
000900      *                COMPILE-TIME TABLE IN PLACE OF ANY RUNTIME
001000      *                LOCALE LIBRARY CALL.
001100      *****************************************************************
001200      * CHANGE LOG
001300      * DATE-     BY-- TICKET---  DESCRIPTION---------------------
001400      * 03/11/87  RDH  WAL-0004   INITIAL RELEASE - BALANCE FORMAT
001500      * 09/22/88  RDH  WAL-0040   ADDED REGION-FORMAT-TABLE (US,FR)
001600      * 06/14/91  LMK  WAL-0120   ADDED CL AND JO TABLE ENTRIES
001700      *****************************************************************
001800       01  FMT01-FORMATTED-BALANCE.
001900           05  FMT-SYMBOL                 PIC X(03).
002000           05  FMT-SYMBOL-SHORT REDEFINES
002100               FMT-SYMBOL                 PIC X(01).
002200           05  FMT-TEXT                   PIC X(64).
002300           05  FMT-TEXT-BRK REDEFINES
002400               FMT-TEXT.
002500               10  FMT-TEXT-SIGN-CHAR     PIC X(01).
002600               10  FMT-TEXT-MAGNITUDE     PIC X(63).
002650           05  FILLER                     PIC X(13).
002700      *
002800      * REGION-FORMAT-TABLE, LOADED FROM LITERALS AT COMPILE TIME
002900      * AND SEARCHED ALL BY REGION CODE (ASCENDING).
003000      *
003100       01  FMT02-REGION-VALUES.
003200           05  FMT-V1-CD                  PIC X(02) VALUE 'CL'.
003300           05  FMT-V1-SYM                 PIC X(03) VALUE 'CLP'.
003400           05  FMT-V1-DEC                 PIC 9(01) VALUE 0.
003500           05  FMT-V1-SEP                 PIC X(01) VALUE ','.
003600           05  FMT-V2-CD                  PIC X(02) VALUE 'FR'.
003700           05  FMT-V2-SYM                 PIC X(03) VALUE '€  '.
003800           05  FMT-V2-DEC                 PIC 9(01) VALUE 2.
003900           05  FMT-V2-SEP                 PIC X(01) VALUE ','.
004000           05  FMT-V3-CD                  PIC X(02) VALUE 'JO'.
004100           05  FMT-V3-SYM                 PIC X(03) VALUE 'JOD'.
004200           05  FMT-V3-DEC                 PIC 9(01) VALUE 3.
004300           05  FMT-V3-SEP                 PIC X(01) VALUE ','.
004400           05  FMT-V4-CD                  PIC X(02) VALUE 'US'.
004500           05  FMT-V4-SYM                 PIC X(03) VALUE '$  '.
004600           05  FMT-V4-DEC                 PIC 9(01) VALUE 2.
004700           05  FMT-V4-SEP                 PIC X(01) VALUE ','.
004800       01  FMT03-REGION-FORMAT-TABLE REDEFINES
004900           FMT02-REGION-VALUES.
005000           05  FMT-REGION-ENTRY OCCURS 4 TIMES
005100               ASCENDING KEY IS FMT-REGION-CD
005200               INDEXED BY FMT-REGION-IDX.
005300               10  FMT-REGION-CD          PIC X(02).
005400               10  FMT-CURRENCY-SYM       PIC X(03).
005500               10  FMT-DECIMAL-PLACES     PIC 9(01).
005600               10  FMT-GROUP-SEP          PIC X(01).
